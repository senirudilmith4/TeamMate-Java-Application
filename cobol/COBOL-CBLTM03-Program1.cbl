000100*****************************************************************
000200* CBLTM03                                                       *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500*THE COMPILE-TIME NAME OF THIS PROGRAM.
000600 PROGRAM-ID.     CBLTM03.
000700*ORIGINAL AUTHOR OF THIS PROGRAM.
000800 AUTHOR.         T H OKAFOR.
000900*DEPARTMENT RUNNING THIS PROGRAM.
001000 INSTALLATION.   MIDSTATE INTRAMURAL SPORTS COUNCIL.
001100*ORIGINAL WRITE-UP DATE FOR THIS PROGRAM.
001200 DATE-WRITTEN.   09/14/1990.
001300*FILLED IN BY THE COMPILER AT COMPILE TIME.
001400 DATE-COMPILED.
001500*NO SPECIAL SECURITY HANDLING - INTERNAL BATCH RUN ONLY.
001600 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY - MISC DP DEPT.
001700*****************************************************************
001800*  CBLTM03 IS THE LEAGUE OFFICE END-OF-CYCLE HOUSEKEEPING RUN.  *
001900*  IT REREADS THE PARTICIPANTS FILE IN FULL AND REWRITES IT     *
002000*  CLEAN (DROPPING ANY ROWS THAT NO LONGER PARSE), THEN REREADS *
002100*  THE FORMED TEAMS FILE, GROUPS IT BY TEAM-ID AND DISPLAYS A   *
002200*  ROSTER BALANCE CHECK FOR THE LEAGUE OFFICE.  NO FILE IS      *
002300*  UPDATED FOR THE BALANCE CHECK - IT IS A READ-ONLY REPORT.    *
002400*****************************************************************
002500*  CHANGE LOG.                                                  *
002600*  ------------                                                 * CR1200
002700*  09/14/90 THO  CR1200 ORIGINAL PROGRAM - FILE REBUILD PLUS    * CR1200
002800*                ROSTER BALANCE CHECK.                          * CR1200
002900*  03/02/91 JLM  CR1218 REBUILD NOW DROPS ROWS THAT WOULD NOT   * CR1218
003000*                RELOAD CLEANLY, PER CR0880 ON CBLTM02.          *CR1218
003100*  10/11/92 RKD  CR1249 ROSTER TABLE WIDENED TO 100 TEAMS TO    * CR1249
003200*                MATCH CBLTM02'S TEAM CAPACITY TABLE.            *CR1249
003300*  04/06/94 THO  CR1277 GROUPING NOW KEYS OFF A CHANGE IN THE   * CR1277
003400*                TEAM-ID COLUMN RATHER THAN A ROW COUNT.        * CR1277
003500*  02/19/96 JLM  CR1305 UNBALANCED TEAMS (SPREAD OF MORE THAN   * CR1305
003600*                ONE MEMBER) NOW FLAGGED ON THE DISPLAY.        * CR1305
003700*  07/08/97 RKD  CR1330 EMPTY FORMED TEAMS FILE NO LONGER       * CR1330
003800*                ABENDS - TREATED AS ZERO TEAMS ON FILE.        * CR1330
003900*  11/23/98 THO  CR1349 YEAR 2000 REVIEW - WS-TODAY IS DISPLAY  * CR1349
004000*                ONLY, NO DATE ARITHMETIC IN THIS PROGRAM.      * CR1349
004100*                SIGNED OFF PER MISC Y2K MEMO 98-11.            * CR1349
004200*  02/14/00 JLM  CR1361 CONFIRMED CLEAN AFTER CENTURY ROLLOVER. * CR1361
004300*  05/29/01 RKD  CR1384 REBUILT-ROW COUNT AND DROPPED-ROW COUNT * CR1384
004400*                BOTH ADDED TO THE CLOSING DISPLAY.              *CR1384
004500*  02/18/04 THO  CR1400 PART-IN-FILE AND TEAM-FILE NOW OPENED   * CR1400
004600*                OPTIONAL - NO LONGER TESTED BY FILE STATUS.    * CR1400
004700*                A MISSING PARTICIPANTS OR FORMED TEAMS FILE    * CR1400
004800*                NOW FALLS OUT THE FIRST READ AT END INSTEAD    * CR1400
004900*                OF SKIPPING THE REBUILD OR LOAD OUTRIGHT.      * CR1400
005000*                READ/KEPT/DROPPED ROW COUNTERS MOVED TO        * CR1400
005100*                77-LEVELS OUT OF WORK-AREA.                    * CR1400
005200*  05/11/04 JLM  CR1408 PARTICIPANT AND TEAM ROSTER HEADER      * CR1408
005300*                ROWS NOW SKIPPED BY POSITION (FIRST ROW        * CR1408
005400*                READ), NOT BY TESTING THE ID/TEAM-ID           * CR1408
005500*                COLUMN TEXT - A GENUINE ID OR TEAM-ID          * CR1408
005600*                STARTING "id"/"TeamID" WAS BEING DROPPED       * CR1408
005700*                AS IF IT WERE THE HEADER.  WS-FIRST-ROW-SW     * CR1408
005800*                IS NOW REUSED FOR BOTH LOAD LOOPS, RESET       * CR1408
005900*                TO "YES" AT THE TOP OF EACH.                   * CR1408
006000*  06/03/04 RKD  CR1415 PROCEDURE AND DATA DIVISION          * CR1415
006100*                COMMENTARY EXPANDED PER DP STANDARDS         * CR1415
006200*                REVIEW - NO LOGIC CHANGED.                    *CR1415
006300*****************************************************************
006400*ENVIRONMENT DIVISION - DEVICE AND FILE ASSIGNMENTS FOLLOW.
006500 ENVIRONMENT DIVISION.
006600*CONFIGURATION SECTION - COMPILER AND DEVICE SPECIAL NAMES.
006700 CONFIGURATION SECTION.
006800*C01 GIVES US A TOP-OF-FORM CHANNEL FOR THE PRINTER, THOUGH
006900*THIS RUN ONLY WRITES TO SYSOUT VIA DISPLAY - HABIT CARRIED
007000*FORWARD FROM THE OTHER TWO PROGRAMS IN THE SUITE.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*INPUT-OUTPUT SECTION - FILE-CONTROL ASSIGNMENTS FOLLOW.
007400 INPUT-OUTPUT SECTION.
007500*THREE FILES THIS RUN - REREAD PARTICIPANTS IN, REWRITE IT
007600*CLEAN OUT, AND REREAD THE FORMED TEAMS FILE READ-ONLY.
007700 FILE-CONTROL.
007800*OPTIONAL SO A MISSING PARTICIPANTS FILE FALLS OUT ON THE
007900*FIRST READ AT END RATHER THAN ABENDING THE STEP.
008000     SELECT OPTIONAL PART-IN-FILE ASSIGN TO "PARTIN"
008100*LINE SEQUENTIAL - ONE CSV ROW PER PHYSICAL RECORD.
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300*OUTPUT IS NOT OPTIONAL - WE ALWAYS PRODUCE A CLEAN COPY.
008400     SELECT PART-OUT-FILE ASSIGN TO "PARTOUT"
008500*LINE SEQUENTIAL - ONE CSV ROW PER PHYSICAL RECORD.
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700*OPTIONAL - CR1330 TREATS A MISSING FORMED TEAMS FILE AS
008800*ZERO TEAMS ON FILE RATHER THAN AN ERROR.
008900     SELECT OPTIONAL TEAM-FILE ASSIGN TO "TEAMIN"
009000*LINE SEQUENTIAL - ONE CSV ROW PER PHYSICAL RECORD.
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200*DATA DIVISION - FILE SECTION FOLLOWED BY WORKING-STORAGE.
009300 DATA DIVISION.
009400*FILE SECTION - THE THREE FDS USED BY THIS PROGRAM.
009500 FILE SECTION.
009600*INPUT SIDE OF THE PARTICIPANTS REBUILD.
009700 FD  PART-IN-FILE
009800*STANDARD LABELS - SHOP CONVENTION FOR CSV UTILITY FILES.
009900     LABEL RECORD IS STANDARD
010000     DATA RECORD IS PART-IN-LINE
010100     RECORD CONTAINS 200 CHARACTERS.
010200*ONE RAW CSV ROW, UNPARSED, AS READ FROM PARTICIPANTS.CSV.
010300 01  PART-IN-LINE                 PIC X(200).
010400*OUTPUT SIDE OF THE PARTICIPANTS REBUILD - THE CLEANED FILE.
010500 FD  PART-OUT-FILE
010600*STANDARD LABELS - SHOP CONVENTION FOR CSV UTILITY FILES.
010700     LABEL RECORD IS STANDARD
010800     DATA RECORD IS PART-OUT-LINE
010900     RECORD CONTAINS 200 CHARACTERS.
011000*ONE OUTPUT ROW - THE HEADER OR A SURVIVING PARTICIPANT ROW.
011100 01  PART-OUT-LINE                PIC X(200).
011200*THE FORMED TEAMS FILE FROM CBLTM02, READ-ONLY IN THIS RUN.
011300 FD  TEAM-FILE
011400*STANDARD LABELS - SHOP CONVENTION FOR CSV UTILITY FILES.
011500     LABEL RECORD IS STANDARD
011600     DATA RECORD IS TEAM-CSV-LINE
011700     RECORD CONTAINS 200 CHARACTERS.
011800*ONE RAW FORMED-TEAM CSV ROW.
011900 01  TEAM-CSV-LINE                PIC X(200).
012000*WORKING-STORAGE SECTION - SWITCHES, TABLES AND COUNTERS.
012100 WORKING-STORAGE SECTION.
012200*STANDALONE 77-LEVEL RUN COUNTERS - NOT PART OF ANY GROUP MOVE
012300*SO THEY ARE KEPT OUT OF WORK-AREA ON THEIR OWN, SHOP STYLE.
012400 77  WS-READ-CTR                  PIC 9(03) COMP VALUE ZERO.
012500 77  WS-KEPT-CTR                  PIC 9(03) COMP VALUE ZERO.
012600 77  WS-DROP-CTR                  PIC 9(03) COMP VALUE ZERO.
012700*SWITCHES AND WORK COUNTERS FOR BOTH REBUILD AND ROSTER LOAD.
012800 01  WORK-AREA.
012900*END-OF-FILE FLAG FOR THE PARTICIPANTS REREAD.
013000     05  WS-PART-EOF-SW           PIC X(03)     VALUE 'NO '.
013100         88  WS-PART-EOF                        VALUE 'YES'.
013200*END-OF-FILE FLAG FOR THE FORMED TEAMS REREAD.
013300     05  WS-TEAM-EOF-SW           PIC X(03)     VALUE 'NO '.
013400         88  WS-TEAM-EOF                        VALUE 'YES'.
013500*SET BY 2030-VALIDATE-PART-ROW - YES MEANS KEEP THE ROW.
013600     05  WS-ROW-OK-SW             PIC X(03)     VALUE 'NO '.
013700         88  WS-ROW-OK                          VALUE 'YES'.
013800*POSITION-BASED HEADER SKIP FLAG, REUSED BY BOTH LOAD LOOPS.
013900     05  WS-FIRST-ROW-SW          PIC X(03)     VALUE 'YES'.
014000         88  WS-FIRST-ROW                       VALUE 'YES'.
014100*COUNT OF FIELDS THE UNSTRING ACTUALLY DELIVERED.
014200     05  WS-FIELD-CNT             PIC 9(02) COMP VALUE ZERO.
014300*COUNT OF FORMED-TEAM DETAIL ROWS READ, HEADER EXCLUDED.
014400     05  WS-TEAM-ROW-CTR          PIC 9(03) COMP VALUE ZERO.
014500*NUMBER OF DISTINCT TEAMS SEEN SO FAR IN WS-ROSTER-TABLE.
014600     05  WS-TEAM-CTR              PIC 9(03) COMP VALUE ZERO.
014700*GENERAL-PURPOSE TABLE SUBSCRIPT.
014800     05  WS-SUB                   PIC 9(03) COMP VALUE ZERO.
014900*LOWEST TEAM MEMBER COUNT SEEN DURING THE BALANCE CHECK.
015000     05  WS-LOW-CNT               PIC 9(02) COMP VALUE ZERO.
015100*HIGHEST TEAM MEMBER COUNT SEEN DURING THE BALANCE CHECK.
015200     05  WS-HIGH-CNT              PIC 9(02) COMP VALUE ZERO.
015300*RUNNING POSITION POINTER FOR THE PARTICIPANT ROW UNSTRING.
015400     05  WS-UNSTRING-PTR          PIC 9(03) COMP VALUE ZERO.
015500*LENGTH OF ROW TEXT STILL UNCONSUMED AFTER THE UNSTRING.
015600     05  WS-REMAIN-LEN            PIC 9(03) COMP VALUE ZERO.
015700*PAD TO ROUND OUT THE GROUP - NO BUSINESS MEANING.
015800     05  FILLER                   PIC X(05)     VALUE SPACES.
015900*TODAY'S DATE, ACCEPTED FROM THE SYSTEM CLOCK, DISPLAY ONLY.
016000 01  WS-TODAY.
016100*TWO-DIGIT YEAR - Y2K REVIEWED PER CR1349, DISPLAY USE ONLY.
016200     05  WS-TODAY-YY              PIC 9(02).
016300*TWO-DIGIT MONTH.
016400     05  WS-TODAY-MM              PIC 9(02).
016500*TWO-DIGIT DAY.
016600     05  WS-TODAY-DD              PIC 9(02).
016700*NUMERIC CHAR VIEW OF THE DATE, NOT ACTUALLY USED FOR MATH.
016800 01  WS-TODAY-NUM REDEFINES WS-TODAY.
016900     05  FILLER                   PIC 9(06).
017000*THE FIVE VALID PREFERRED-ROLE NAMES, ONE PER FILLER SLOT.
017100 01  WS-ROLE-NAMES.
017200*ROLE 1 OF 5.
017300     05  FILLER                   PIC X(12)     VALUE 'STRATEGIST'.
017400*ROLE 2 OF 5.
017500     05  FILLER                   PIC X(12)     VALUE 'ATTACKER'.
017600*ROLE 3 OF 5.
017700     05  FILLER                   PIC X(12)     VALUE 'DEFENDER'.
017800*ROLE 4 OF 5.
017900     05  FILLER                   PIC X(12)     VALUE 'SUPPORTER'.
018000*ROLE 5 OF 5.
018100     05  FILLER                   PIC X(12)     VALUE 'COORDINATOR'.
018200*TABLE VIEW OF THE FIVE ROLE NAMES FOR THE VALIDATION SEARCH.
018300 01  WS-ROLE-TABLE REDEFINES WS-ROLE-NAMES.
018400*ONE OCCURRENCE PER VALID ROLE NAME.
018500     05  WS-ROLE-ENTRY            PIC X(12)     OCCURS 5.
018600*THE FIVE VALID PERSONALITY-TYPE NAMES.
018700 01  WS-TYPE-NAMES.
018800*TYPE 1 OF 5.
018900     05  FILLER                   PIC X(08)     VALUE 'LEADER'.
019000*TYPE 2 OF 5.
019100     05  FILLER                   PIC X(08)     VALUE 'BALANCED'.
019200*TYPE 3 OF 5.
019300     05  FILLER                   PIC X(08)     VALUE 'THINKER'.
019400*TYPE 4 OF 5.
019500     05  FILLER                   PIC X(08)     VALUE 'ANALYST'.
019600*TYPE 5 OF 5.
019700     05  FILLER                   PIC X(08)     VALUE 'INVALID'.
019800*TABLE VIEW OF THE FIVE TYPE NAMES FOR THE VALIDATION SEARCH.
019900 01  WS-TYPE-TABLE REDEFINES WS-TYPE-NAMES.
020000*ONE OCCURRENCE PER VALID PERSONALITY TYPE.
020100     05  WS-TYPE-ENTRY            PIC X(08)     OCCURS 5.
020200*THE EIGHT PARSED FIELDS OF ONE PARTICIPANT ROW.
020300 01  WS-CSV-FIELDS.
020400*PARTICIPANT ID FIELD.
020500     05  WS-F-ID                  PIC X(10).
020600*PARTICIPANT NAME FIELD.
020700     05  WS-F-NAME                PIC X(40).
020800*PARTICIPANT EMAIL FIELD.
020900     05  WS-F-EMAIL               PIC X(60).
021000*PREFERRED SPORT FIELD.
021100     05  WS-F-SPORT               PIC X(20).
021200*SKILL LEVEL FIELD, KEPT AS TEXT SO A NON-NUMERIC VALUE CAN
021300*BE CAUGHT RATHER THAN ABENDING ON A NUMERIC MOVE.
021400     05  WS-F-SKILL-TEXT          PIC X(02).
021500*NUMERIC VIEW OF THE SKILL FIELD FOR THE VALIDATION TEST.
021600 01  WS-SKILL-NUM REDEFINES WS-F-SKILL-TEXT
021700                                  PIC 9(02).
021800*PREFERRED ROLE FIELD.
021900     05  WS-F-ROLE                PIC X(12).
022000*PERSONALITY SCORE FIELD, CARRIED AS TEXT - NOT USED HERE.
022100     05  WS-F-SCORE               PIC X(03).
022200*PERSONALITY TYPE FIELD.
022300     05  WS-F-TYPE                PIC X(08).
022400*PAD TO ROUND OUT THE GROUP.
022500     05  FILLER                   PIC X(05)     VALUE SPACES.
022600*SCRATCH BUILD AREA - DECLARED FOR SYMMETRY WITH CBLTM02'S
022700*LAYOUT THOUGH THIS PROGRAM DOES NOT BUILD OUTPUT ROWS.
022800 01  WS-CSV-BUILD-LINE            PIC X(200)    VALUE SPACES.
022900*THE PARTICIPANTS CSV HEADER ROW, WRITTEN ONCE PER RUN.
023000 01  WS-PART-HDR-LINE.
023100*FIRST SLICE OF THE HEADER TEXT.
023200     05  FILLER                   PIC X(60)     VALUE
023300         'id,name,email,preferredSport,skillLevel,preferredRo'.
023400*SECOND SLICE OF THE HEADER TEXT.
023500     05  FILLER                   PIC X(30)     VALUE
023600         'le,personalityScore,persona'.
023700*THIRD SLICE OF THE HEADER TEXT.
023800     05  FILLER                   PIC X(10)     VALUE 'lityType'.
023900*TRAILING PAD OUT TO THE FULL 200-CHARACTER RECORD.
024000     05  FILLER                   PIC X(100)    VALUE SPACES.
024100*PEEK VIEW OF A FORMED-TEAM ROW - JUST ENOUGH TO READ THE
024200*TEAM-ID COLUMN WITHOUT A FULL UNSTRING.
024300 01  TEAM-LINE-VIEW.
024400*THE TEAM-ID COLUMN, FIRST 12 BYTES OF THE ROW.
024500     05  TLV-TEAM-ID              PIC X(12).
024600*THE COMMA DELIMITER BYTE.
024700     05  FILLER                   PIC X(01).
024800*REST OF THE ROW - NOT NEEDED FOR THE GROUPING LOGIC.
024900     05  FILLER                   PIC X(187).
025000*TEAM-ID OF THE PREVIOUS ROW, USED TO DETECT A GROUP BREAK.
025100 01  WS-LAST-TEAM-ID              PIC X(12)     VALUE SPACES.
025200*ONE ENTRY PER DISTINCT TEAM SEEN WHILE GROUPING THE FORMED
025300*TEAMS FILE.
025400 01  WS-ROSTER-TABLE.
025500*100 ENTRIES MATCHES CBLTM02'S TEAM CAPACITY TABLE PER CR1249.
025600     05  WS-ROSTER-ENTRY          OCCURS 100 TIMES.
025700*TEAM-ID FOR THIS ROSTER ENTRY.
025800         10  WS-R-TEAM-ID         PIC X(12).
025900*RUNNING MEMBER COUNT FOR THIS TEAM.
026000         10  WS-R-MEMBER-COUNT    PIC 9(03) COMP.
026100*PAD TO ROUND OUT THE GROUP.
026200     05  FILLER                   PIC X(01)     VALUE SPACE.
026300*PROCEDURE DIVISION BEGINS HERE.
026400 PROCEDURE DIVISION.
026500*MAINLINE - REBUILD PARTICIPANTS, LOAD THE ROSTER, CHECK
026600*BALANCE, THEN CLOSE OUT.
026700 0000-MAIN.
026800*PICK UP TODAY'S DATE FOR THE CLOSING DISPLAY.
026900     PERFORM 1000-INIT.
027000*REREAD AND CLEAN THE PARTICIPANTS FILE FIRST.
027100     PERFORM 2000-REBUILD-PARTICIPANTS THRU 2000-EXIT.
027200*THEN LOAD THE FORMED TEAMS FILE AND GROUP IT BY TEAM.
027300     PERFORM 2600-LOAD-TEAM-ROSTER THRU 2600-EXIT.
027400*RUN THE READ-ONLY ROSTER BALANCE CHECK.
027500     PERFORM 2700-CHECK-BALANCE.
027600*DISPLAY THE RUN TOTALS.
027700     PERFORM 3000-CLOSING.
027800*END OF THE RUN.
027900     STOP RUN.
028000 1000-INIT.
028100*NO DATE ARITHMETIC IS DONE - DISPLAY ONLY, PER CR1349.
028200     ACCEPT WS-TODAY FROM DATE.
028300*CSVHANDLER.SAVEALLPARTICIPANTS - REREAD PARTICIPANTS.CSV,
028400*KEEP ONLY ROWS THAT STILL PARSE TO 8 FIELDS WITH A KNOWN ROLE
028500*AND PERSONALITY TYPE, AND REWRITE THE FILE FROM SCRATCH.
028600 2000-REBUILD-PARTICIPANTS.
028700*ARM THE HEADER-SKIP FLAG FOR THIS LOAD LOOP.
028800     MOVE 'YES' TO WS-FIRST-ROW-SW.
028900*OPEN THE OLD COPY FOR INPUT.
029000     OPEN INPUT PART-IN-FILE.
029100*OPEN THE NEW COPY FOR OUTPUT.
029200     OPEN OUTPUT PART-OUT-FILE.
029300*WRITE THE HEADER ROW FIRST, BEFORE ANY DATA ROWS.
029400     WRITE PART-OUT-LINE FROM WS-PART-HDR-LINE.
029500*PRIME THE READ - IF THE FILE IS MISSING OR EMPTY THIS FALLS
029600*STRAIGHT TO END-OF-FILE.
029700     READ PART-IN-FILE
029800         AT END
029900             MOVE 'YES' TO WS-PART-EOF-SW.
030000*PROCESS ONE ROW PER PASS UNTIL END OF FILE.
030100     PERFORM 2010-REBUILD-ONE-ROW THRU 2010-EXIT
030200         UNTIL WS-PART-EOF.
030300*DONE READING THE OLD COPY.
030400     CLOSE PART-IN-FILE.
030500*DONE WRITING THE NEW COPY.
030600     CLOSE PART-OUT-FILE.
030700*COMMON EXIT FOR THE PARTICIPANT REBUILD PARAGRAPH.
030800 2000-EXIT.
030900     EXIT.
031000 2010-REBUILD-ONE-ROW.
031100*THE HEADER LINE IS ALWAYS THE FIRST ROW READ - SKIP IT BY
031200*POSITION, NOT BY SNIFFING THE ID COLUMN, SO A GENUINE ID OF
031300*"id..." IS NEVER MISTAKEN FOR THE HEADER.
031400     IF WS-FIRST-ROW
031500         MOVE 'NO ' TO WS-FIRST-ROW-SW
031600         GO TO 2010-READ-NEXT.
031700*COUNT EVERY DATA ROW READ, HEADER EXCLUDED.
031800     ADD 1 TO WS-READ-CTR.
031900*BREAK THE ROW INTO ITS EIGHT FIELDS.
032000     PERFORM 2020-PARSE-PART-ROW THRU 2020-EXIT.
032100*CHECK FIELD COUNT, SKILL NUMERIC, ROLE AND TYPE.
032200     PERFORM 2030-VALIDATE-PART-ROW THRU 2030-EXIT.
032300*A GOOD ROW IS COPIED THROUGH UNCHANGED.
032400     IF WS-ROW-OK
032500         ADD 1 TO WS-KEPT-CTR
032600         MOVE PART-IN-LINE TO PART-OUT-LINE
032700         WRITE PART-OUT-LINE
032800*A BAD ROW IS COUNTED AND DROPPED FROM THE NEW COPY.
032900     ELSE
033000         ADD 1 TO WS-DROP-CTR.
033100*READ THE NEXT PARTICIPANT ROW.
033200 2010-READ-NEXT.
033300     READ PART-IN-FILE
033400         AT END
033500             MOVE 'YES' TO WS-PART-EOF-SW.
033600*COMMON EXIT FOR THE PER-ROW REBUILD PARAGRAPH.
033700 2010-EXIT.
033800     EXIT.
033900 2020-PARSE-PART-ROW.
034000*RESET THE FIELD TALLY BEFORE THE UNSTRING.
034100     MOVE ZERO TO WS-FIELD-CNT.
034200*START THE POINTER AT THE FIRST BYTE OF THE ROW.
034300     MOVE 1 TO WS-UNSTRING-PTR.
034400*SPLIT THE ROW ON COMMAS INTO THE EIGHT WORK FIELDS.
034500     UNSTRING PART-IN-LINE DELIMITED BY ','
034600         INTO WS-F-ID, WS-F-NAME, WS-F-EMAIL, WS-F-SPORT,
034700              WS-F-SKILL-TEXT, WS-F-ROLE, WS-F-SCORE, WS-F-TYPE
034800         WITH POINTER WS-UNSTRING-PTR
034900         TALLYING IN WS-FIELD-CNT.
035000*CHECK FOR A 9TH FIELD THE UNSTRING COULD NOT TALLY.
035100     PERFORM 2025-CHECK-TRAILING-FIELD THRU 2025-EXIT.
035200*COMMON EXIT FOR THE PARSE PARAGRAPH.
035300 2020-EXIT.
035400     EXIT.
035500*THE 8 INTO TARGETS ABOVE CANNOT TALLY PAST 8 FIELDS, SO A ROW
035600*WITH A 9TH COMMA-SEPARATED FIELD WOULD OTHERWISE LOOK LIKE AN
035700*8-FIELD ROW WITH THE TAIL SILENTLY DROPPED.  THE POINTER
035800*SHOWS UNCONSUMED TEXT REMAINING WHEN THAT HAPPENS - TREAT IT
035900*AS A FIELD-COUNT MISMATCH SO THE ROW IS STILL DROPPED PER
036000*CSVHANDLER.LOADPARTICIPANTS.
036100 2025-CHECK-TRAILING-FIELD.
036200*POINTER PAST THE END OF THE RECORD MEANS NOTHING IS LEFT.
036300     IF WS-UNSTRING-PTR > 200
036400         GO TO 2025-EXIT.
036500*LENGTH OF WHATEVER TEXT REMAINS AFTER THE LAST FIELD.
036600     COMPUTE WS-REMAIN-LEN = 201 - WS-UNSTRING-PTR.
036700*NON-BLANK LEFTOVER TEXT MEANS A 9TH FIELD WAS PRESENT.
036800     IF PART-IN-LINE(WS-UNSTRING-PTR:WS-REMAIN-LEN) NOT = SPACES
036900         MOVE 9 TO WS-FIELD-CNT.
037000*COMMON EXIT FOR THE TRAILING-FIELD CHECK.
037100 2025-EXIT.
037200     EXIT.
037300 2030-VALIDATE-PART-ROW.
037400*ASSUME THE ROW IS BAD UNTIL EVERY CHECK PASSES.
037500     MOVE 'NO ' TO WS-ROW-OK-SW.
037600*MUST HAVE EXACTLY EIGHT FIELDS, NO MORE, NO FEWER.
037700     IF WS-FIELD-CNT NOT = 8
037800         GO TO 2030-EXIT.
037900*SKILL LEVEL MUST BE NUMERIC.
038000     IF NOT WS-SKILL-NUM NUMERIC
038100         GO TO 2030-EXIT.
038200*UPPERCASE THE ROLE BEFORE THE TABLE COMPARE.
038300     INSPECT WS-F-ROLE CONVERTING
038400         'abcdefghijklmnopqrstuvwxyz' TO
038500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038600*UPPERCASE THE TYPE BEFORE THE TABLE COMPARE.
038700     INSPECT WS-F-TYPE CONVERTING
038800         'abcdefghijklmnopqrstuvwxyz' TO
038900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039000*SEARCH THE FIVE VALID ROLE NAMES FOR A MATCH.
039100     PERFORM VARYING WS-SUB FROM 1 BY 1
039200             UNTIL WS-SUB > 5
039300                OR WS-F-ROLE = WS-ROLE-ENTRY(WS-SUB).
039400*FELL OFF THE END OF THE TABLE - ROLE NOT RECOGNIZED.
039500     IF WS-SUB > 5
039600         GO TO 2030-EXIT.
039700*SEARCH THE FIVE VALID PERSONALITY TYPES FOR A MATCH.
039800     PERFORM VARYING WS-SUB FROM 1 BY 1
039900             UNTIL WS-SUB > 5
040000                OR WS-F-TYPE = WS-TYPE-ENTRY(WS-SUB).
040100*FELL OFF THE END OF THE TABLE - TYPE NOT RECOGNIZED.
040200     IF WS-SUB > 5
040300         GO TO 2030-EXIT.
040400*EVERY CHECK PASSED - THE ROW IS GOOD.
040500     MOVE 'YES' TO WS-ROW-OK-SW.
040600*COMMON EXIT FOR THE VALIDATION PARAGRAPH.
040700 2030-EXIT.
040800     EXIT.
040900*CSVHANDLER.LOADFORMEDTEAMS - GROUP THE FORMED TEAMS FILE BY A
041000*CHANGE IN THE TEAM-ID COLUMN, USING TEAM-LINE-VIEW TO PEEK AT
041100*THE KEY WITHOUT UNSTRINGING THE WHOLE ROW.  AN EMPTY FILE IS
041200*NOT AN ERROR - IT SIMPLY LEAVES WS-TEAM-CTR AT ZERO.
041300 2600-LOAD-TEAM-ROSTER.
041400*RE-ARM THE HEADER-SKIP FLAG FOR THIS SECOND LOAD LOOP.
041500     MOVE 'YES' TO WS-FIRST-ROW-SW.
041600*OPEN THE FORMED TEAMS FILE, READ-ONLY.
041700     OPEN INPUT TEAM-FILE.
041800*PRIME THE READ.
041900     READ TEAM-FILE
042000         AT END
042100             MOVE 'YES' TO WS-TEAM-EOF-SW.
042200*PROCESS ONE TEAM ROW PER PASS UNTIL END OF FILE.
042300     PERFORM 2610-LOAD-ONE-TEAM-ROW THRU 2610-EXIT
042400         UNTIL WS-TEAM-EOF.
042500*DONE READING THE FORMED TEAMS FILE.
042600     CLOSE TEAM-FILE.
042700*COMMON EXIT FOR THE TEAM ROSTER LOAD PARAGRAPH.
042800 2600-EXIT.
042900     EXIT.
043000 2610-LOAD-ONE-TEAM-ROW.
043100*THE HEADER LINE IS ALWAYS THE FIRST ROW READ - SKIP IT BY
043200*POSITION, NOT BY SNIFFING THE TEAM-ID COLUMN, SO A GENUINE
043300*TEAM-ID OF "TeamID..." IS NEVER MISTAKEN FOR THE HEADER.
043400     IF WS-FIRST-ROW
043500         MOVE 'NO ' TO WS-FIRST-ROW-SW
043600         GO TO 2610-READ-NEXT.
043700*OVERLAY THE PEEK VIEW TO GET AT THE TEAM-ID COLUMN.
043800     MOVE TEAM-CSV-LINE TO TEAM-LINE-VIEW.
043900*COUNT EVERY DETAIL ROW READ, HEADER EXCLUDED.
044000     ADD 1 TO WS-TEAM-ROW-CTR.
044100*A CHANGE IN TEAM-ID MEANS A NEW TEAM HAS STARTED.
044200     IF TLV-TEAM-ID NOT = WS-LAST-TEAM-ID
044300         ADD 1 TO WS-TEAM-CTR
044400         MOVE TLV-TEAM-ID TO WS-R-TEAM-ID(WS-TEAM-CTR)
044500         MOVE ZERO TO WS-R-MEMBER-COUNT(WS-TEAM-CTR)
044600         MOVE TLV-TEAM-ID TO WS-LAST-TEAM-ID.
044700     ADD 1 TO WS-R-MEMBER-COUNT(WS-TEAM-CTR).
044800*READ THE NEXT FORMED-TEAM ROW.
044900 2610-READ-NEXT.
045000     READ TEAM-FILE
045100         AT END
045200             MOVE 'YES' TO WS-TEAM-EOF-SW.
045300*COMMON EXIT FOR THE PER-ROW TEAM LOAD PARAGRAPH.
045400 2610-EXIT.
045500     EXIT.
045600*ROSTER BALANCE CHECK - A RUN IS "BALANCED" WHEN THE SPREAD
045700*BETWEEN THE FULLEST AND THE EMPTIEST TEAM IS NO MORE THAN ONE
045800*MEMBER, WHICH IS WHAT ROUND-ROBIN DISTRIBUTION IN CBLTM02
045900*SHOULD ALWAYS PRODUCE.
046000 2700-CHECK-BALANCE.
046100*NO TEAMS ON FILE - NOTHING TO CHECK, PER CR1330.
046200     IF WS-TEAM-CTR = ZERO
046300         DISPLAY 'CBLTM03 NO FORMED TEAMS ON FILE - NOTHING '
046400             'TO BALANCE CHECK.'
046500*AT LEAST ONE TEAM ON FILE - RUN THE SPREAD CHECK.
046600     ELSE
046700*SEED THE LOW AND HIGH WATERMARKS FROM THE FIRST TEAM.
046800         MOVE WS-R-MEMBER-COUNT(1) TO WS-LOW-CNT
046900         MOVE WS-R-MEMBER-COUNT(1) TO WS-HIGH-CNT
047000*COMPARE EVERY OTHER TEAM AGAINST THE WATERMARKS.
047100         PERFORM 2710-COMPARE-ONE-TEAM
047200             VARYING WS-SUB FROM 2 BY 1
047300                 UNTIL WS-SUB > WS-TEAM-CTR
047400*DISPLAY THE BALANCE CHECK RESULT.
047500         PERFORM 2720-DISPLAY-BALANCE.
047600*PARAGRAPH DRIVEN BY THE VARYING PERFORM ABOVE - ONE PASS
047700*PER TEAM IN THE ROSTER TABLE.
047800 2710-COMPARE-ONE-TEAM.
047900*NEW LOW WATERMARK.
048000     IF WS-R-MEMBER-COUNT(WS-SUB) < WS-LOW-CNT
048100         MOVE WS-R-MEMBER-COUNT(WS-SUB) TO WS-LOW-CNT.
048200*NEW HIGH WATERMARK.
048300     IF WS-R-MEMBER-COUNT(WS-SUB) > WS-HIGH-CNT
048400         MOVE WS-R-MEMBER-COUNT(WS-SUB) TO WS-HIGH-CNT.
048500*PARAGRAPH NAME DOUBLES AS BANNER - DISPLAYS THE VERDICT.
048600 2720-DISPLAY-BALANCE.
048700*SPREAD OF MORE THAN ONE MEMBER - FLAG IT PER CR1305.
048800     IF (WS-HIGH-CNT - WS-LOW-CNT) > 1
048900         DISPLAY 'CBLTM03 ROSTER SPREAD EXCEEDS ONE MEMBER - '
049000             'TEAMS ARE OUT OF BALANCE.'
049100*SPREAD IS ONE MEMBER OR LESS - TEAMS ARE BALANCED.
049200     ELSE
049300         DISPLAY 'CBLTM03 ROSTER BALANCE CHECK OK - SPREAD '
049400             'ONE MEMBER OR LESS.'.
049500*FINAL PARAGRAPH - DISPLAY RUN TOTALS THEN FALL BACK TO MAIN.
049600 3000-CLOSING.
049700*CLOSING TOTALS FOR THE OPERATOR LOG.
049800     DISPLAY 'CBLTM03 RUN DATE 19' WS-TODAY.
049900*ROWS READ FIGURE.
050000     DISPLAY 'CBLTM03 PARTICIPANT ROWS READ    - ' WS-READ-CTR.
050100*ROWS KEPT FIGURE.
050200     DISPLAY 'CBLTM03 PARTICIPANT ROWS KEPT    - ' WS-KEPT-CTR.
050300*ROWS DROPPED FIGURE.
050400     DISPLAY 'CBLTM03 PARTICIPANT ROWS DROPPED - ' WS-DROP-CTR.
050500*FORMED-TEAM DETAIL ROW COUNT, HEADER EXCLUDED.
050600     DISPLAY 'CBLTM03 FORMED TEAM ROWS READ     - '
050700         WS-TEAM-ROW-CTR.
050800*TOTAL DISTINCT TEAMS FOUND ON THE FORMED TEAMS FILE.
050900     DISPLAY 'CBLTM03 TEAMS ON FILE             - ' WS-TEAM-CTR.
051000*END OF CBLTM03 - CONTROL RETURNS TO THE CALLING JCL STEP.
051100 END PROGRAM CBLTM03.
