000100*****************************************************************
000200* CBLTM01                                                       *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CBLTM01.
000600 AUTHOR.         R K DELANEY.
000700 INSTALLATION.   MIDSTATE INTRAMURAL SPORTS COUNCIL.
000800 DATE-WRITTEN.   03/12/1987.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY - MISC DP DEPT.
001100*****************************************************************
001200*  CBLTM01 READS THE NIGHTLY BATCH OF TEAM APPLICATIONS AND     *
001300*  VALIDATES EACH APPLICANT'S REGISTRATION FIELDS, SCORES THE   *
001400*  5-QUESTION PERSONALITY SURVEY AND APPENDS THE SCORED         *
001500*  PARTICIPANT TO THE PARTICIPANTS CSV.  REJECTED APPLICATIONS  *
001600*  ARE COUNTED BUT NOT WRITTEN.  THIS PROGRAM CREATES THE CSV   *
001700*  AND WRITES ITS HEADER THE FIRST TIME IT IS RUN.              *
001800*****************************************************************
001900*  CHANGE LOG.                                                  *
002000*  ------------                                                 * CR0100
002100*  03/12/87 RKD  CR0100 ORIGINAL PROGRAM - PERSONALITY SCORING. * CR0100
002200*  09/02/87 RKD  CR0114 ADDED PREFERRED SPORT REQUIRED CHECK.   * CR0114
002300*  02/18/88 THO  CR0159 CORRECTED SKILL LEVEL UPPER BOUND (10). * CR0159
002400*  11/09/88 RKD  CR0201 ADDED ROLE TABLE - FIVE ROLES ONLY.     * CR0201
002500*  06/22/89 JLM  CR0247 EMAIL SHAPE CHECK REWRITTEN - NO SLASH  * CR0247
002600*                DOMAINS WERE SLIPPING THROUGH.                 * CR0247
002700*  01/15/90 RKD  CR0288 CSV HEADER NOW WRITTEN ONLY WHEN THE    * CR0288
002800*                PARTICIPANTS FILE DOES NOT ALREADY EXIST.      * CR0288
002900*  08/03/90 THO  CR0312 BAND TABLE REBUILT AS A TRUE TABLE -    * CR0312
003000*                WAS FOUR SEPARATE IF STATEMENTS BEFORE.        * CR0312
003100*  04/11/91 JLM  CR0355 REJECT COUNTER ADDED TO CLOSING TOTALS. * CR0355
003200*  10/30/92 RKD  CR0402 SKILL LEVEL NOW CHECKED NOT NUMERIC     * CR0402
003300*                BEFORE THE RANGE TEST - WAS ABENDING ON X'S.   * CR0402
003400*  05/06/93 THO  CR0430 RUN DATE ADDED TO CONTROL TOTALS LINE.  * CR0430
003500*  02/14/94 JLM  CR0466 PARTICIPANT ID NO LONGER VALIDATED FOR  * CR0466
003600*                UNIQUENESS - CSVHANDLER DOES NOT INDEX BY ID.  * CR0466
003700*  09/19/95 RKD  CR0501 CLEANUP OF EXIT PARAGRAPH NAMES TO      * CR0501
003800*                MATCH SHOP STANDARD (NNNN-EXIT).               * CR0501
003900*  01/08/96 THO  CR0538 ADDED APL-SPORT BLANK CHECK AHEAD OF    * CR0538
004000*                ROLE TABLE LOOKUP PER AUDIT FINDING.           * CR0538
004100*  07/25/97 JLM  CR0570 REJECT MESSAGE NOW SHOWS APPLICANT ID.  * CR0570
004200*  12/02/98 RKD  CR0611 YEAR 2000 REVIEW - CONFIRMED WS-TODAY   * CR0611
004300*                IS DISPLAY-ONLY AND NOT USED IN ANY DATE MATH. * CR0611
004400*                SIGNED OFF PER MISC Y2K MEMO 98-11.            * CR0611
004500*  03/09/99 THO  CR0629 CONFIRMED NO OTHER Y2K EXPOSURE IN      * CR0629
004600*                CBLTM01 AFTER FULL WALKTHROUGH.                * CR0629
004700*  06/14/01 JLM  CR0674 EMAIL DOMAIN LABEL MINIMUM RAISED TO 2  * CR0674
004800*                LETTERS PER REVISED REGISTRATION FORM.         * CR0674
004900*  10/02/03 RKD  CR0705 ADDED WS-REJECT-CTR TO CLOSING DISPLAY. * CR0705
005000*  12/09/03 THO  CR0813 EMAIL SHAPE CHECK NOW ALSO SCANS EACH   * CR0813
005100*                CHARACTER AGAINST THE ALLOWED CLASS FOR ITS    * CR0813
005200*                POSITION - LOCAL PART, DOMAIN, FINAL LABEL -   * CR0813
005300*                PER AUDIT FINDING ON JUNK ADDRESSES GETTING IN.* CR0813
005400*  01/14/04 RKD  CR0821 PARTOUT NO LONGER OPENED EXTEND WITH A  * CR0821
005500*                FILE STATUS TEST FOR A NEW FILE - PARTIN IS    * CR0821
005600*                NOW READ OPTIONAL AND ECHOED THROUGH TO PARTOUT* CR0821
005700*                AHEAD OF THIS RUN'S ROWS, SO A MISSING FILE    * CR0821
005800*                FALLS OUT THE SAME READ AT END PATH AS ANY     * CR0821
005900*                OTHER EOF.                                     * CR0821
006000*  06/03/04 JLM  CR0840 PROCEDURE DIVISION COMMENTARY EXPANDED  * CR0840
006100*                PER DP STANDARDS REVIEW - NO LOGIC CHANGED.    * CR0840
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600*TOP-OF-FORM IS THE PRINTER CHANNEL THE SHOP'S OTHER JOBS SKIP TO
006700*FOR A NEW PAGE.  CBLTM01 HAS NO PRINT FILE OF ITS OWN BUT THE
006800*CLAUSE IS CARRIED HERE PER SHOP STANDARD BOILERPLATE.
006900     C01 IS TOP-OF-FORM
007000*THE THREE CLASS CONDITIONS BELOW BACK THE HAND-ROLLED EMAIL SCAN
007100*IN 2112-CHECK-EMAIL-CHARS - THIS COMPILER HAS NO REGEX VERB SO
007200*EACH EMAIL CHARACTER IS TESTED AGAINST WHICHEVER CLASS APPLIES TO
007300*ITS POSITION IN THE ADDRESS.
007400     CLASS LOCAL-PART-CHAR   IS 'A' THRU 'Z' 'a' THRU 'z'
007500                                 '0' THRU '9' '+' '_' '.' '-'
007600     CLASS DOMAIN-NAME-CHAR  IS 'A' THRU 'Z' 'a' THRU 'z'
007700                                 '0' THRU '9' '.' '-'
007800     CLASS LABEL-ALPHA-CHAR  IS 'A' THRU 'Z' 'a' THRU 'z'.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100*APPL-FILE IS THE RAW OVERNIGHT REGISTRATION EXTRACT - ONE FIXED
008200*RECORD PER APPLICANT, INCLUDING THE FIVE SURVEY RESPONSES THAT
008300*NEVER MAKE IT INTO THE PARTICIPANTS CSV.  IT IS EXPECTED EVERY
008400*RUN, SO IT IS NOT DECLARED OPTIONAL.
008500     SELECT APPL-FILE ASSIGN TO "APPLIN"
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700*PART-IN-FILE IS THE PARTICIPANTS.CSV AS IT STOOD BEFORE THIS RUN.
008800*IT IS OPTIONAL SINCE THE VERY FIRST NIGHTLY RUN AT A NEW COUNCIL
008900*SITE WILL NOT HAVE ONE YET - SEE 1000-INIT.
009000     SELECT OPTIONAL PART-IN-FILE ASSIGN TO "PARTIN"
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200*PART-OUT-FILE IS THE PARTICIPANTS.CSV AS IT WILL STAND AFTER THIS
009300*RUN - THE OLD ROWS PLUS THIS RUN'S NEWLY SCORED PARTICIPANTS.
009400     SELECT PART-OUT-FILE ASSIGN TO "PARTOUT"
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600 DATA DIVISION.
009700 FILE SECTION.
009800*THE APPLICATION EXTRACT RECORD - FIXED 160 BYTES, ONE APPLICANT
009900*PER RECORD.  THE FIVE 1-DIGIT SURVEY RESPONSES AT THE TAIL ARE
010000*CONSUMED BY THE PERSONALITY SCORER AND NEVER WRITTEN BACK OUT.
010100 FD  APPL-FILE
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS APPL-RECORD
010400     RECORD CONTAINS 160 CHARACTERS.
010500 01  APPL-RECORD.
010600*THE APPLICANT'S LEAGUE-ASSIGNED ID, CARRIED THROUGH AS-IS.
010700     05  APL-PARTICIPANT-ID       PIC X(10).
010800*FULL NAME AS ENTERED ON THE PAPER REGISTRATION FORM.
010900     05  APL-NAME                 PIC X(40).
011000*SEE 2110-CHECK-EMAIL-SHAPE - SHAPE VALIDATED BEFORE USE.
011100     05  APL-EMAIL                PIC X(60).
011200*FREE-TEXT SPORT NAME, REQUIRED, NOT TABLE-VALIDATED.
011300     05  APL-SPORT                PIC X(20).
011400*MUST MATCH ONE OF THE FIVE ENTRIES IN WS-ROLE-TABLE BELOW.
011500     05  APL-ROLE                 PIC X(12).
011600*SELF-RATED SKILL, ZERO PADDED, 00 THRU 10 ONLY.
011700     05  APL-SKILL-LEVEL          PIC 9(02).
011800*THE FIVE RAW SURVEY ANSWERS - EACH IS SUPPOSED TO BE 1 THRU 5,
011900*BUT 2200-VALIDATE-RESPONSES DOES NOT TRUST THAT ON FAITH.
012000     05  APL-RESPONSE-1           PIC 9(01).
012100*SECOND SURVEY ANSWER, 1 THRU 5.
012200     05  APL-RESPONSE-2           PIC 9(01).
012300*THIRD SURVEY ANSWER, 1 THRU 5.
012400     05  APL-RESPONSE-3           PIC 9(01).
012500*FOURTH SURVEY ANSWER, 1 THRU 5.
012600     05  APL-RESPONSE-4           PIC 9(01).
012700*FIFTH SURVEY ANSWER, 1 THRU 5.
012800     05  APL-RESPONSE-5           PIC 9(01).
012900*PAD TO THE FULL 160-BYTE EXTRACT RECORD LENGTH.
013000     05  FILLER                   PIC X(11).
013100*READ SIDE OF THE PARTICIPANTS CSV - THE FILE AS IT STOOD COMING
013200*INTO THIS RUN.  TREATED AS ONE RAW 200-BYTE LINE SO IT CAN BE
013300*ECHOED STRAIGHT THROUGH WITHOUT REPARSING ANY ROW THAT ALREADY
013400*VALIDATED ON A PRIOR RUN.
013500 FD  PART-IN-FILE
013600     LABEL RECORD IS STANDARD
013700     DATA RECORD IS PART-IN-LINE
013800     RECORD CONTAINS 200 CHARACTERS.
013900 01  PART-IN-LINE                 PIC X(200).
014000*WRITE SIDE OF THE PARTICIPANTS CSV - THE OLD ROWS FROM PART-IN-
014100*FILE FOLLOWED BY THIS RUN'S NEWLY ACCEPTED PARTICIPANTS.
014200 FD  PART-OUT-FILE
014300     LABEL RECORD IS STANDARD
014400     DATA RECORD IS PART-OUT-LINE
014500     RECORD CONTAINS 200 CHARACTERS.
014600 01  PART-OUT-LINE                PIC X(200).
014700 WORKING-STORAGE SECTION.
014800*STANDALONE 77-LEVEL RUN COUNTERS - NOT PART OF ANY GROUP MOVE
014900*SO THEY ARE KEPT OUT OF WORK-AREA ON THEIR OWN, SHOP STYLE.
015000*THESE FEED THE LEAGUE OFFICE RECONCILIATION LINE IN 3000-CLOSING.
015100 77  WS-APPL-CTR                  PIC 9(05) COMP VALUE ZERO.
015200 77  WS-ACCEPT-CTR                PIC 9(05) COMP VALUE ZERO.
015300 77  WS-REJECT-CTR                PIC 9(05) COMP VALUE ZERO.
015400 01  WORK-AREA.
015500*WS-EOF-SW DRIVES THE MAIN APPLICATION READ LOOP IN 0000-MAIN -
015600*SET ONLY BY 9000-READ-APPL ON END OF APPLICATION FILE.
015700     05  WS-EOF-SW                PIC X(03)     VALUE 'NO '.
015800         88  WS-EOF                             VALUE 'YES'.
015900*WS-FIELD-SW IS THE OVERALL PASS/FAIL VERDICT FROM
016000*2100-VALIDATE-FIELDS - ANY ONE FAILED FIELD FAILS THE WHOLE ROW.
016100     05  WS-FIELD-SW              PIC X(04)     VALUE 'FAIL'.
016200         88  WS-FIELD-OK                        VALUE 'PASS'.
016300*WS-EMAIL-SW IS SET BY 2110-CHECK-EMAIL-SHAPE ONCE THE '@' AND
016400*FINAL '.' HAVE BEEN LOCATED AND EVERY CHARACTER SCANNED CLEAN.
016500     05  WS-EMAIL-SW              PIC X(03)     VALUE 'NO '.
016600         88  WS-EMAIL-OK                        VALUE 'YES'.
016700*WS-BAD-CHAR-SW IS FLIPPED THE MOMENT 2112-CHECK-EMAIL-CHARS FINDS
016800*ONE CHARACTER OUTSIDE THE CLASS ALLOWED FOR ITS POSITION - ONCE
016900*SET IT STOPS THE CHARACTER SCAN COLD (SEE THE PERFORM VARYING
017000*UNTIL TEST IN 2110-CHECK-EMAIL-SHAPE).
017100     05  WS-BAD-CHAR-SW           PIC X(03)     VALUE 'NO '.
017200         88  WS-BAD-CHAR                        VALUE 'YES'.
017300*WS-ROLE-SW IS SET BY 2120-CHECK-ROLE-TABLE WHEN THE UPPERCASED
017400*ROLE MATCHES ONE OF THE FIVE ENTRIES IN WS-ROLE-TABLE.
017500     05  WS-ROLE-SW               PIC X(03)     VALUE 'NO '.
017600         88  WS-ROLE-OK                         VALUE 'YES'.
017700*WS-RESP-SW IS SET BY 2200-VALIDATE-RESPONSES ONLY WHEN ALL FIVE
017800*SURVEY ANSWERS ARE NUMERIC AND IN RANGE 1 THRU 5.
017900     05  WS-RESP-SW               PIC X(03)     VALUE 'NO '.
018000         88  WS-RESP-OK                         VALUE 'YES'.
018100*WS-PART-EOF-SW DRIVES THE OLD-ROW COPY LOOP IN 1000-INIT/
018200*1010-COPY-OLD-PART-ROW - SET WHEN PART-IN-FILE RUNS DRY, WHICH
018300*HAPPENS IMMEDIATELY IF THE FILE WAS NEVER THERE TO BEGIN WITH.
018400     05  WS-PART-EOF-SW           PIC X(03)     VALUE 'NO '.
018500         88  WS-PART-EOF                        VALUE 'YES'.
018600*WS-SUB IS THE SHOP'S ALL-PURPOSE TABLE/LOOP SUBSCRIPT - REUSED
018700*ACROSS THE EMAIL SCAN, THE ROLE TABLE SEARCH AND THE BAND TABLE
018800*SEARCH SINCE THEY NEVER RUN AT THE SAME TIME.
018900     05  WS-SUB                   PIC 9(02) COMP VALUE ZERO.
019000*THE FOUR FIELDS BELOW ARE FILLED IN BY 2111-SCAN-EMAIL AS IT
019100*WALKS THE EMAIL ADDRESS ONE CHARACTER AT A TIME.
019200     05  WS-AT-POS                PIC 9(02) COMP VALUE ZERO.
019300*POSITION OF THE LAST '.' FOUND SO FAR IN THE EMAIL.
019400     05  WS-DOT-POS               PIC 9(02) COMP VALUE ZERO.
019500*POSITION OF THE FIRST TRAILING BLANK, I.E. END OF ADDRESS.
019600     05  WS-END-POS               PIC 9(02) COMP VALUE ZERO.
019700*NUMBER OF LETTERS IN THE FINAL LABEL AFTER THE LAST DOT.
019800     05  WS-LETTER-CNT            PIC 9(02) COMP VALUE ZERO.
019900*WS-TOTAL/WS-SCALED CARRY THE RAW 5-25 SURVEY SUM AND ITS SCALED
020000*20-100 SCORE - SEE 2300-SCORE-PERSONALITY.
020100     05  WS-TOTAL                 PIC 9(02) COMP VALUE ZERO.
020200*SURVEY TOTAL SCALED TO A 20-100 RANGE FOR BAND LOOKUP.
020300     05  WS-SCALED                PIC 9(03) COMP VALUE ZERO.
020400*WS-REJECT-REASON HOLDS WHATEVER 2100-VALIDATE-FIELDS LAST SET IT
020500*TO SO 2900-REJECT-APPLICATION CAN DISPLAY IT AGAINST THE ID.
020600     05  WS-REJECT-REASON         PIC X(40)     VALUE SPACES.
020700*THE TWO FIELDS BELOW ARE THE DISPLAY-FORMAT SCORE/TYPE THAT GO
020800*STRAIGHT INTO THE OUTPUT CSV ROW BUILT BY 2400-WRITE-PARTICIPANT.
020900     05  WS-P-SCORE-D             PIC 9(03)     VALUE ZERO.
021000*PERSONALITY TYPE NAME FOR THE OUTPUT CSV ROW.
021100     05  WS-P-TYPE-D              PIC X(08)     VALUE SPACES.
021200*PAD - NOT PART OF ANY OUTBOUND FIELD.
021300     05  FILLER                   PIC X(05)     VALUE SPACES.
021400*WS-TODAY IS FILLED FROM THE SYSTEM DATE FOR THE CLOSING DISPLAY
021500*ONLY - NO DATE ARITHMETIC IS EVER DONE AGAINST IT (SEE CR0611).
021600 01  WS-TODAY.
021700*TWO-DIGIT RUN YEAR.
021800     05  WS-TODAY-YY              PIC 9(02).
021900*TWO-DIGIT RUN MONTH.
022000     05  WS-TODAY-MM              PIC 9(02).
022100*TWO-DIGIT RUN DAY.
022200     05  WS-TODAY-DD              PIC 9(02).
022300*NUMERIC VIEW OF WS-TODAY, USED ONLY IF A FUTURE CR EVER NEEDS TO
022400*COMPARE RUN DATES NUMERICALLY - NOT EXERCISED TODAY.
022500 01  WS-TODAY-NUM REDEFINES WS-TODAY.
022600*PAD TO MATCH WS-TODAY'S SIX BYTES.
022700     05  FILLER                   PIC 9(06).
022800*THE FIVE VALID PREFERRED-ROLE NAMES, IN THE ORDER THE LEAGUE
022900*OFFICE ORIGINALLY SUPPLIED THEM UNDER CR0201 - HELD AS FILLER
023000*LITERALS AND EXPOSED AS A TABLE THROUGH THE REDEFINES BELOW.
023100 01  WS-ROLE-NAMES.
023200*ROLE TABLE ENTRY 1.
023300     05  FILLER                   PIC X(12)     VALUE 'STRATEGIST'.
023400*ROLE TABLE ENTRY 2.
023500     05  FILLER                   PIC X(12)     VALUE 'ATTACKER'.
023600*ROLE TABLE ENTRY 3.
023700     05  FILLER                   PIC X(12)     VALUE 'DEFENDER'.
023800*ROLE TABLE ENTRY 4.
023900     05  FILLER                   PIC X(12)     VALUE 'SUPPORTER'.
024000*ROLE TABLE ENTRY 5.
024100     05  FILLER                   PIC X(12)     VALUE 'COORDINATOR'.
024200 01  WS-ROLE-TABLE REDEFINES WS-ROLE-NAMES.
024300*THE TABLE VIEW SEARCHED BY 2120-CHECK-ROLE-TABLE.
024400     05  WS-ROLE-ENTRY            PIC X(12)     OCCURS 5.
024500*THE FOUR PERSONALITY BANDS - LOW/HIGH SCALED-SCORE BOUND PLUS
024600*THE TYPE NAME - REBUILT AS A TRUE TABLE UNDER CR0312 TO REPLACE
024700*FOUR SEPARATE IF STATEMENTS.  SEE 2310-CLASSIFY-BAND.
024800 01  WS-BAND-DATA.
024900*BAND 1 - HIGHEST SCORING BAND.
025000     05  FILLER.
025100*LOW BOUND OF THE LEADER BAND.
025200         10  FILLER               PIC 9(03)     VALUE 090.
025300*HIGH BOUND OF THE LEADER BAND.
025400         10  FILLER               PIC 9(03)     VALUE 100.
025500*BAND NAME WRITTEN TO THE OUTPUT CSV.
025600         10  FILLER               PIC X(08)     VALUE 'LEADER'.
025700*BAND 2.
025800     05  FILLER.
025900*LOW BOUND OF THE BALANCED BAND.
026000         10  FILLER               PIC 9(03)     VALUE 070.
026100*HIGH BOUND OF THE BALANCED BAND.
026200         10  FILLER               PIC 9(03)     VALUE 089.
026300*BAND NAME WRITTEN TO THE OUTPUT CSV.
026400         10  FILLER               PIC X(08)     VALUE 'BALANCED'.
026500*BAND 3.
026600     05  FILLER.
026700*LOW BOUND OF THE THINKER BAND.
026800         10  FILLER               PIC 9(03)     VALUE 050.
026900*HIGH BOUND OF THE THINKER BAND.
027000         10  FILLER               PIC 9(03)     VALUE 069.
027100*BAND NAME WRITTEN TO THE OUTPUT CSV.
027200         10  FILLER               PIC X(08)     VALUE 'THINKER'.
027300*BAND 4 - LOWEST SCORING BAND.
027400     05  FILLER.
027500*LOW BOUND OF THE ANALYST BAND.
027600         10  FILLER               PIC 9(03)     VALUE 020.
027700*HIGH BOUND OF THE ANALYST BAND.
027800         10  FILLER               PIC 9(03)     VALUE 049.
027900*BAND NAME WRITTEN TO THE OUTPUT CSV.
028000         10  FILLER               PIC X(08)     VALUE 'ANALYST'.
028100 01  WS-BAND-TABLE REDEFINES WS-BAND-DATA.
028200*THE TABLE VIEW SEARCHED BY 2310-CLASSIFY-BAND.
028300     05  WS-BAND-ENTRY            OCCURS 4.
028400*LOW BOUND OF THIS TABLE ENTRY'S BAND.
028500         10  WS-BAND-LOW          PIC 9(03).
028600*HIGH BOUND OF THIS TABLE ENTRY'S BAND.
028700         10  WS-BAND-HIGH         PIC 9(03).
028800*THE BAND NAME COMPARED AGAINST BY 2310-CLASSIFY-BAND.
028900         10  WS-BAND-NAME         PIC X(08).
029000*WS-CSV-BUILD-LINE IS THE SHOP'S SCRATCH AREA FOR BOTH THE
029100*OUTBOUND CSV ROW (2400-WRITE-PARTICIPANT) AND THE UPPERCASED
029200*ROLE COMPARE (2120-CHECK-ROLE-TABLE) - THE TWO NEVER OVERLAP.
029300 01  WS-CSV-BUILD-LINE            PIC X(200)    VALUE SPACES.
029400*THE 8-COLUMN CSV HEADER ROW, WRITTEN ONLY WHEN PART-IN-FILE CAME
029500*UP EMPTY (SEE 1000-INIT).  SPLIT ACROSS THREE FILLERS SO NO ONE
029600*LITERAL EXCEEDS ITS OWN PICTURE SIZE (SEE CR0840 REVIEW NOTE).
029700 01  WS-PART-HDR-LINE.
029800*FIRST THIRD OF THE HEADER LITERAL.
029900     05  FILLER                   PIC X(60)     VALUE
030000         'id,name,email,preferredSport,skillLevel,preferredRole,'.
030100*SECOND THIRD OF THE HEADER LITERAL.
030200     05  FILLER                   PIC X(20)     VALUE
030300         'personalityScore,per'.
030400*FINAL THIRD OF THE HEADER LITERAL.
030500     05  FILLER                   PIC X(15)     VALUE
030600         'sonalityType'.
030700*PAD TO THE FULL 200-BYTE CSV LINE LENGTH.
030800     05  FILLER                   PIC X(105)    VALUE SPACES.
030900 PROCEDURE DIVISION.
031000*MAINLINE - READ THE APPLICATION EXTRACT UNTIL EXHAUSTED, THEN
031100*PRINT THE RECONCILIATION TOTALS AND STOP.  1000-INIT PRIMES THE
031200*FIRST APPLICATION RECORD BEFORE THE LOOP TEST IS FIRST REACHED.
031300 0000-MAIN.
031400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
031500     PERFORM 1000-INIT.
031600*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
031700     PERFORM 2000-MAINLINE THRU 2000-EXIT
031800         UNTIL WS-EOF.
031900*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
032000     PERFORM 3000-CLOSING.
032100*END OF RUN.
032200     STOP RUN.
032300*OPEN EVERYTHING THIS RUN NEEDS AND GET THE OLD PARTICIPANTS.CSV
032400*(IF ANY) TRANSFERRED OVER TO THE NEW COPY BEFORE ANY NEW ROWS ARE
032500*APPENDED, THEN PRIME THE FIRST APPLICATION RECORD.
032600 1000-INIT.
032700*PULL THE RUN DATE FROM THE OPERATING SYSTEM CLOCK.
032800     ACCEPT WS-TODAY FROM DATE.
032900*FILE MUST BE OPEN BEFORE THE FIRST READ OR WRITE AGAINST IT.
033000     OPEN INPUT APPL-FILE.
033100*THE OLD PARTICIPANTS.CSV, IF ANY, IS READ AND ECHOED STRAIGHT
033200*THROUGH TO THE NEW ONE BEFORE THIS RUN'S ROWS ARE APPENDED -
033300*THAT WAY A MISSING FILE (AT END ON THE VERY FIRST READ) FALLS
033400*STRAIGHT THROUGH TO WRITING A FRESH HEADER, AND AN EXISTING
033500*FILE'S OWN HEADER LINE IS CARRIED FORWARD UNCHANGED.
033600     OPEN INPUT PART-IN-FILE.
033700*FILE MUST BE OPEN BEFORE THE FIRST READ OR WRITE AGAINST IT.
033800     OPEN OUTPUT PART-OUT-FILE.
033900*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
034000     READ PART-IN-FILE
034100         AT END
034200             MOVE 'YES' TO WS-PART-EOF-SW.
034300*A TRUE AT END ON THE VERY FIRST READ MEANS THE FILE NEVER
034400*EXISTED (OR WAS EMPTY) - WRITE A FRESH HEADER.  OTHERWISE THE
034500*FIRST RECORD READ IS THE OLD HEADER (OR FIRST DATA ROW) AND
034600*GETS COPIED OVER AS-IS BY 1010-COPY-OLD-PART-ROW BELOW.
034700     IF WS-PART-EOF
034800         WRITE PART-OUT-LINE FROM WS-PART-HDR-LINE
034900     ELSE
035000         PERFORM 1010-COPY-OLD-PART-ROW THRU 1010-EXIT
035100             UNTIL WS-PART-EOF.
035200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
035300     PERFORM 9000-READ-APPL.
035400*COPY ONE OLD PARTICIPANTS.CSV ROW STRAIGHT ACROSS TO THE NEW
035500*FILE, UNCHANGED, THEN PULL THE NEXT ONE - RUNS UNTIL THE OLD
035600*FILE IS EXHAUSTED.
035700 1010-COPY-OLD-PART-ROW.
035800*ONE OUTPUT RECORD, SHOP STANDARD WRITE FROM A WORK AREA.
035900     WRITE PART-OUT-LINE FROM PART-IN-LINE.
036000*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
036100     READ PART-IN-FILE
036200         AT END
036300             MOVE 'YES' TO WS-PART-EOF-SW.
036400 1010-EXIT.
036500     EXIT.
036600*ONE APPLICATION RECORD PER PASS - VALIDATE THE REGISTRATION
036700*FIELDS FIRST, AND IF THOSE FAIL THERE IS NO POINT SCORING THE
036800*SURVEY AT ALL, SO THE ROW IS REJECTED IMMEDIATELY.  ONLY A ROW
036900*THAT PASSES FIELD VALIDATION GOES ON TO RESPONSE VALIDATION,
037000*SCORING AND THE CSV WRITE.
037100 2000-MAINLINE.
037200*BUMP THE RUN COUNTER FOR THE CLOSING TOTALS.
037300     ADD 1 TO WS-APPL-CTR.
037400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
037500     PERFORM 2100-VALIDATE-FIELDS THRU 2100-EXIT.
037600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
037700     IF NOT WS-FIELD-OK
037800         PERFORM 2900-REJECT-APPLICATION
037900         GO TO 2000-EXIT.
038000*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
038100     PERFORM 2200-VALIDATE-RESPONSES THRU 2200-EXIT.
038200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
038300     PERFORM 2300-SCORE-PERSONALITY.
038400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
038500     PERFORM 2400-WRITE-PARTICIPANT.
038600*BUMP THE RUN COUNTER FOR THE CLOSING TOTALS.
038700     ADD 1 TO WS-ACCEPT-CTR.
038800 2000-EXIT.
038900*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
039000     PERFORM 9000-READ-APPL.
039100*VALIDATE-FIELDS - NAME REQUIRED, EMAIL SHAPE VALID, SPORT
039200*REQUIRED, ROLE ONE OF THE FIVE KNOWN ROLES, SKILL 00 THRU 10.
039300*EACH TEST GOES STRAIGHT TO THE EXIT ON FAILURE WITH A REASON
039400*ALREADY LOADED FOR THE REJECT DISPLAY - NO POINT TESTING THE
039500*REMAINING FIELDS ONCE ONE HAS ALREADY FAILED.
039600 2100-VALIDATE-FIELDS.
039700*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
039800     MOVE 'FAIL' TO WS-FIELD-SW.
039900*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
040000     IF APL-NAME = SPACES
040100         MOVE 'PARTICIPANT NAME IS REQUIRED.' TO WS-REJECT-REASON
040200         GO TO 2100-EXIT.
040300*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
040400     PERFORM 2110-CHECK-EMAIL-SHAPE THRU 2110-EXIT.
040500*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
040600     IF NOT WS-EMAIL-OK
040700         MOVE 'EMAIL ADDRESS IS NOT VALID.' TO WS-REJECT-REASON
040800         GO TO 2100-EXIT.
040900*PER CR0538 AUDIT FINDING - PREFERRED SPORT MUST NOT BE BLANK,
041000*CHECKED HERE AHEAD OF THE ROLE TABLE LOOKUP.
041100     IF APL-SPORT = SPACES
041200         MOVE 'PREFERRED SPORT IS REQUIRED.' TO WS-REJECT-REASON
041300         GO TO 2100-EXIT.
041400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
041500     PERFORM 2120-CHECK-ROLE-TABLE THRU 2120-EXIT.
041600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
041700     IF NOT WS-ROLE-OK
041800         MOVE 'PREFERRED ROLE IS NOT VALID.' TO WS-REJECT-REASON
041900         GO TO 2100-EXIT.
042000*PER CR0402 - SKILL LEVEL IS CHECKED NUMERIC BEFORE THE RANGE
042100*TEST BELOW EVER RUNS, SINCE COMPARING A NON-NUMERIC FIELD TO A
042200*NUMERIC LITERAL USED TO ABEND THE RUN ON A STRAY LETTER.
042300     IF APL-SKILL-LEVEL NOT NUMERIC
042400         MOVE 'SKILL LEVEL MUST BE NUMERIC.' TO WS-REJECT-REASON
042500         GO TO 2100-EXIT.
042600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
042700     IF APL-SKILL-LEVEL > 10
042800         MOVE 'SKILL LEVEL MUST BE 00 THRU 10.'
042900             TO WS-REJECT-REASON
043000         GO TO 2100-EXIT.
043100*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
043200     MOVE 'PASS' TO WS-FIELD-SW.
043300 2100-EXIT.
043400     EXIT.
043500*THE '@' AND LAST '.' MUST FALL IN VALID POSITIONS, THE LOCAL
043600*PART MAY HOLD ONLY LETTERS/DIGITS/+_.- (2112-CHECK-EMAIL-CHARS
043700*CLASS LOCAL-PART-CHAR), THE DOMAIN ONLY LETTERS/DIGITS/.-
043800*(CLASS DOMAIN-NAME-CHAR), AND THE FINAL LABEL MUST BE 2+
043900*LETTERS ONLY (CLASS LABEL-ALPHA-CHAR).  NO REGEX VERB IN THIS
044000*COMPILER SO WE SCAN THE FIELD BY HAND, CHARACTER BY CHARACTER.
044100 2110-CHECK-EMAIL-SHAPE.
044200*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
044300     MOVE 'NO ' TO WS-EMAIL-SW.
044400*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
044500     MOVE ZERO TO WS-AT-POS WS-DOT-POS WS-END-POS WS-LETTER-CNT.
044600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
044700     IF APL-EMAIL = SPACES
044800         GO TO 2110-EXIT.
044900*FIRST PASS - LOCATE THE '@', THE LAST '.' AND THE END OF THE
045000*ADDRESS (FIRST TRAILING SPACE, OR COLUMN 60 IF NONE FOUND).
045100     PERFORM 2111-SCAN-EMAIL THRU 2111-EXIT
045200         VARYING WS-SUB FROM 1 BY 1
045300             UNTIL WS-SUB > 60.
045400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
045500     IF WS-END-POS = ZERO
045600         MOVE 60 TO WS-END-POS.
045700*THE '@' MUST NOT BE THE VERY FIRST CHARACTER (A ONE-CHARACTER
045800*LOCAL PART IS STILL ACCEPTABLE, SO THE MINIMUM POSITION IS 2).
045900     IF WS-AT-POS < 2
046000         GO TO 2110-EXIT.
046100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
046200     IF WS-DOT-POS = ZERO
046300         GO TO 2110-EXIT.
046400*THE LAST DOT MUST FALL AFTER THE '@' WITH AT LEAST ONE DOMAIN
046500*CHARACTER BETWEEN THEM, AND BEFORE THE END OF THE ADDRESS.
046600     IF WS-DOT-POS <= (WS-AT-POS + 1)
046700         GO TO 2110-EXIT.
046800*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
046900     IF WS-DOT-POS >= WS-END-POS
047000         GO TO 2110-EXIT.
047100*PER CR0674 - THE FINAL LABEL (AFTER THE LAST DOT) MUST BE AT
047200*LEAST 2 LETTERS, MATCHING THE REVISED REGISTRATION FORM.
047300     COMPUTE WS-LETTER-CNT = WS-END-POS - WS-DOT-POS.
047400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
047500     IF WS-LETTER-CNT < 2
047600         GO TO 2110-EXIT.
047700*SECOND PASS - PER CR0813, WALK EVERY CHARACTER UP TO THE END OF
047800*THE ADDRESS AND CHECK IT AGAINST THE CLASS FOR ITS POSITION.
047900*THE LOOP STOPS EARLY THE MOMENT ONE BAD CHARACTER IS FOUND.
048000     MOVE 'NO ' TO WS-BAD-CHAR-SW.
048100*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
048200     PERFORM 2112-CHECK-EMAIL-CHARS THRU 2112-EXIT
048300         VARYING WS-SUB FROM 1 BY 1
048400             UNTIL WS-SUB > (WS-END-POS - 1)
048500                OR WS-BAD-CHAR.
048600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
048700     IF WS-BAD-CHAR
048800         GO TO 2110-EXIT.
048900*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
049000     MOVE 'YES' TO WS-EMAIL-SW.
049100 2110-EXIT.
049200     EXIT.
049300*ONE CHARACTER POSITION OF THE EMAIL SCAN - RECORDS THE FIRST
049400*BLANK (END OF ADDRESS), THE FIRST '@' AND THE LAST '.' SEEN SO
049500*FAR.  THE '.' TEST IS GUARDED BY WS-AT-POS > ZERO SO A DOT IN
049600*THE LOCAL PART NEVER GETS MISTAKEN FOR THE DOMAIN SEPARATOR.
049700 2111-SCAN-EMAIL.
049800*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
049900     IF APL-EMAIL(WS-SUB:1) = SPACE
050000         IF WS-END-POS = ZERO
050100             MOVE WS-SUB TO WS-END-POS.
050200*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
050300     IF APL-EMAIL(WS-SUB:1) = '@'
050400         IF WS-AT-POS = ZERO
050500             MOVE WS-SUB TO WS-AT-POS.
050600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
050700     IF APL-EMAIL(WS-SUB:1) = '.'
050800         IF WS-AT-POS > ZERO
050900             MOVE WS-SUB TO WS-DOT-POS.
051000 2111-EXIT.
051100     EXIT.
051200*CHECKS ONE EMAIL CHARACTER AGAINST THE CLASS ALLOWED FOR ITS
051300*POSITION - LOCAL-PART CHARS BEFORE THE '@', DOMAIN CHARS FROM
051400*THE '@' THRU THE LAST DOT, LETTERS ONLY AFTER THE LAST DOT.
051500 2112-CHECK-EMAIL-CHARS.
051600*THE '@' ITSELF IS SKIPPED - IT IS NOT PART OF EITHER CLASS.
051700     IF WS-SUB = WS-AT-POS
051800         GO TO 2112-EXIT.
051900*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
052000     IF WS-SUB > WS-AT-POS
052100         GO TO 2112-CHECK-DOMAIN.
052200*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
052300     IF APL-EMAIL(WS-SUB:1) IS NOT LOCAL-PART-CHAR
052400         MOVE 'YES' TO WS-BAD-CHAR-SW.
052500*SHORT-CIRCUIT OUT ONCE THIS CONDITION HAS BEEN DECIDED.
052600     GO TO 2112-EXIT.
052700 2112-CHECK-DOMAIN.
052800*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
052900     IF WS-SUB > WS-DOT-POS
053000         GO TO 2112-CHECK-LABEL.
053100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
053200     IF APL-EMAIL(WS-SUB:1) IS NOT DOMAIN-NAME-CHAR
053300         MOVE 'YES' TO WS-BAD-CHAR-SW.
053400*SHORT-CIRCUIT OUT ONCE THIS CONDITION HAS BEEN DECIDED.
053500     GO TO 2112-EXIT.
053600 2112-CHECK-LABEL.
053700*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
053800     IF APL-EMAIL(WS-SUB:1) IS NOT LABEL-ALPHA-CHAR
053900         MOVE 'YES' TO WS-BAD-CHAR-SW.
054000 2112-EXIT.
054100     EXIT.
054200*ROLE MUST BE ONE OF THE FIVE KNOWN ROLES, CASE INSENSITIVE - THE
054300*INCOMING ROLE IS UPPERCASED INTO SCRATCH SPACE FIRST SINCE THE
054400*ROLE TABLE ITSELF IS HELD IN UPPERCASE.
054500 2120-CHECK-ROLE-TABLE.
054600*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
054700     MOVE 'NO ' TO WS-ROLE-SW.
054800*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
054900     MOVE SPACES TO WS-CSV-BUILD-LINE.
055000*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
055100     MOVE APL-ROLE TO WS-CSV-BUILD-LINE(1:12).
055200*CASE-FOLD THE FIELD SO THE COMPARE BELOW IS CASE BLIND.
055300     INSPECT WS-CSV-BUILD-LINE(1:12) CONVERTING
055400         'abcdefghijklmnopqrstuvwxyz' TO
055500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055600*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
055700     PERFORM VARYING WS-SUB FROM 1 BY 1
055800             UNTIL WS-SUB > 5
055900                OR WS-CSV-BUILD-LINE(1:12) = WS-ROLE-ENTRY(WS-SUB).
056000*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
056100     IF WS-SUB <= 5
056200         MOVE 'YES' TO WS-ROLE-SW.
056300 2120-EXIT.
056400     EXIT.
056500*VALIDATE-RESPONSES - EXACTLY 5 RESPONSES, EACH 1 THRU 5.  ALL
056600*FIVE MUST BE NUMERIC BEFORE ANY RANGE TEST RUNS, THE SAME
056700*NUMERIC-BEFORE-RANGE DISCIPLINE CR0402 ADDED TO SKILL LEVEL.
056800 2200-VALIDATE-RESPONSES.
056900*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
057000     MOVE 'NO ' TO WS-RESP-SW.
057100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
057200     IF APL-RESPONSE-1 NOT NUMERIC OR
057300        APL-RESPONSE-2 NOT NUMERIC OR
057400        APL-RESPONSE-3 NOT NUMERIC OR
057500        APL-RESPONSE-4 NOT NUMERIC OR
057600        APL-RESPONSE-5 NOT NUMERIC
057700         GO TO 2200-EXIT.
057800*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
057900     IF APL-RESPONSE-1 < 1 OR APL-RESPONSE-1 > 5
058000         GO TO 2200-EXIT.
058100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
058200     IF APL-RESPONSE-2 < 1 OR APL-RESPONSE-2 > 5
058300         GO TO 2200-EXIT.
058400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
058500     IF APL-RESPONSE-3 < 1 OR APL-RESPONSE-3 > 5
058600         GO TO 2200-EXIT.
058700*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
058800     IF APL-RESPONSE-4 < 1 OR APL-RESPONSE-4 > 5
058900         GO TO 2200-EXIT.
059000*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
059100     IF APL-RESPONSE-5 < 1 OR APL-RESPONSE-5 > 5
059200         GO TO 2200-EXIT.
059300*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
059400     MOVE 'YES' TO WS-RESP-SW.
059500 2200-EXIT.
059600     EXIT.
059700*SCORE-PERSONALITY - AN APPLICANT WHO PASSED FIELD VALIDATION BUT
059800*FAILED RESPONSE VALIDATION IS NOT REJECTED OUTRIGHT (SEE
059900*2000-MAINLINE) - INSTEAD THE ROW IS STILL WRITTEN, BUT WITH A
060000*ZERO SCORE AND TYPE INVALID, PER THE HANDLED-NOT-THROWN RULE.
060100*A VALID SURVEY IS SUMMED (5 THRU 25) THEN SCALED BY 4 TO A
060200*20-100 RANGE BEFORE BEING HANDED TO THE BAND TABLE SEARCH.
060300 2300-SCORE-PERSONALITY.
060400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
060500     IF WS-RESP-OK
060600         COMPUTE WS-TOTAL = APL-RESPONSE-1 + APL-RESPONSE-2
060700             + APL-RESPONSE-3 + APL-RESPONSE-4 + APL-RESPONSE-5
060800         COMPUTE WS-SCALED = WS-TOTAL * 4
060900         PERFORM 2310-CLASSIFY-BAND THRU 2310-EXIT
061000         MOVE WS-SCALED TO WS-P-SCORE-D
061100     ELSE
061200         MOVE ZERO TO WS-SCALED
061300         MOVE ZERO TO WS-P-SCORE-D
061400         MOVE 'INVALID' TO WS-P-TYPE-D.
061500*CLASSIFY-BAND - TABLE SEARCH OVER WS-BAND-TABLE FOR THE FIRST
061600*BAND WHOSE LOW/HIGH BOUNDS BRACKET THE SCALED SCORE.  A SCALED
061700*SCORE THAT SOMEHOW MATCHES NO BAND (SHOULD NOT HAPPEN GIVEN THE
061800*20-100 RANGE ABOVE) IS LEFT AS INVALID, NOT ABENDED.
061900 2310-CLASSIFY-BAND.
062000*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
062100     MOVE 'INVALID' TO WS-P-TYPE-D.
062200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
062300     PERFORM VARYING WS-SUB FROM 1 BY 1
062400             UNTIL WS-SUB > 4
062500                OR (WS-SCALED >= WS-BAND-LOW(WS-SUB) AND
062600                    WS-SCALED <= WS-BAND-HIGH(WS-SUB)).
062700*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
062800     IF WS-SUB <= 4
062900         MOVE WS-BAND-NAME(WS-SUB) TO WS-P-TYPE-D.
063000 2310-EXIT.
063100     EXIT.
063200*CSVHANDLER.APPENDPARTICIPANT - ONE ROW, 8 COLUMNS, WRITTEN TO
063300*PART-OUT-FILE AFTER THE OLD ROWS 1000-INIT ALREADY COPIED OVER.
063400*THE ROW IS BUILT WITH STRING RATHER THAN A REDEFINED GROUP SINCE
063500*THE NUMERIC FIELDS (SKILL LEVEL, SCORE) NEED NO EDITING - THEY
063600*ARE ALREADY ZERO-PADDED DISPLAY FIELDS.
063700 2400-WRITE-PARTICIPANT.
063800*REFRESH THE WORK FIELD BEFORE THE TEST THAT FOLLOWS.
063900     MOVE SPACES TO WS-CSV-BUILD-LINE.
064000*BUILD THE OUTPUT ROW FIELD BY FIELD, COMMA DELIMITED.
064100     STRING
064200         APL-PARTICIPANT-ID  DELIMITED BY SIZE
064300         ','                 DELIMITED BY SIZE
064400         APL-NAME            DELIMITED BY SIZE
064500         ','                 DELIMITED BY SIZE
064600         APL-EMAIL           DELIMITED BY SIZE
064700         ','                 DELIMITED BY SIZE
064800         APL-SPORT           DELIMITED BY SIZE
064900         ','                 DELIMITED BY SIZE
065000         APL-SKILL-LEVEL     DELIMITED BY SIZE
065100         ','                 DELIMITED BY SIZE
065200         APL-ROLE            DELIMITED BY SIZE
065300         ','                 DELIMITED BY SIZE
065400         WS-P-SCORE-D        DELIMITED BY SIZE
065500         ','                 DELIMITED BY SIZE
065600         WS-P-TYPE-D         DELIMITED BY SIZE
065700         INTO WS-CSV-BUILD-LINE.
065800*ONE OUTPUT RECORD, SHOP STANDARD WRITE FROM A WORK AREA.
065900     WRITE PART-OUT-LINE FROM WS-CSV-BUILD-LINE.
066000*PER CR0570 - THE REJECT DISPLAY SHOWS THE APPLICANT ID SO THE
066100*LEAGUE OFFICE CAN TRACE A REJECT BACK TO THE ORIGINAL FORM.
066200 2900-REJECT-APPLICATION.
066300*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
066400     DISPLAY 'CBLTM01 REJECT - ID ' APL-PARTICIPANT-ID
066500         ' - ' WS-REJECT-REASON.
066600*BUMP THE RUN COUNTER FOR THE CLOSING TOTALS.
066700     ADD 1 TO WS-REJECT-CTR.
066800*CLOSING TOTALS FOR THE LEAGUE OFFICE RECONCILIATION - RUN DATE,
066900*APPLICATIONS READ, PARTICIPANTS ACCEPTED, APPLICATIONS REJECTED.
067000*ACCEPTED PLUS REJECTED SHOULD ALWAYS EQUAL APPLICATIONS READ.
067100 3000-CLOSING.
067200*SHOP STANDARD - EVERY FILE OPENED IN 1000-INIT IS CLOSED HERE.
067300     CLOSE APPL-FILE.
067400*SHOP STANDARD - EVERY FILE OPENED IN 1000-INIT IS CLOSED HERE.
067500     CLOSE PART-IN-FILE.
067600*SHOP STANDARD - EVERY FILE OPENED IN 1000-INIT IS CLOSED HERE.
067700     CLOSE PART-OUT-FILE.
067800*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
067900     DISPLAY 'CBLTM01 RUN DATE 19' WS-TODAY.
068000*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068100     DISPLAY 'CBLTM01 APPLICATIONS READ    - ' WS-APPL-CTR.
068200*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068300     DISPLAY 'CBLTM01 PARTICIPANTS ACCEPTED- ' WS-ACCEPT-CTR.
068400*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068500     DISPLAY 'CBLTM01 APPLICATIONS REJECTED- ' WS-REJECT-CTR.
068600*SINGLE READ PARAGRAPH FOR THE APPLICATION FILE, SHARED BY
068700*1000-INIT (PRIMING READ) AND 2000-EXIT (EVERY SUBSEQUENT READ).
068800 9000-READ-APPL.
068900*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
069000     READ APPL-FILE
069100         AT END
069200             MOVE 'YES' TO WS-EOF-SW.
069300*END OF CBLTM01 - CONTROL RETURNS TO WHATEVER JCL STEP CALLED IT.
069400 END PROGRAM CBLTM01.
