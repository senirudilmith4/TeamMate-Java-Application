000100*****************************************************************
000200* CBLTM02                                                       *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500*SHOP-STANDARD IDENTIFICATION BLOCK - SEE THE CHANGE LOG BELOW.
000600 PROGRAM-ID.     CBLTM02.
000700 AUTHOR.         R K DELANEY.
000800 INSTALLATION.   MIDSTATE INTRAMURAL SPORTS COUNCIL.
000900 DATE-WRITTEN.   04/02/1988.
001000*LEFT BLANK PER SHOP CONVENTION - FILLED IN AT COMPILE TIME.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY - MISC DP DEPT.
001300*****************************************************************
001400*  CBLTM02 LOADS THE SCORED PARTICIPANTS CSV, SORTS DESCENDING  *
001500*  BY SKILL LEVEL (STABLE), BUILDS THE REQUESTED NUMBER OF      *
001600*  FIXED-CAPACITY TEAMS AND DISTRIBUTES PARTICIPANTS ACROSS     *
001700*  THEM ROUND-ROBIN.  USES HARD-CODED WORKING-STORAGE TABLES    *
001800*  AND SUBSCRIPT SEARCHES THROUGHOUT, IN THE SAME STYLE AS      *
001900*  CBLNLH06 - NO INDEXED FILES OR DATABASE INVOLVED.            *
002000*****************************************************************
002100*  CHANGE LOG.                                                  *
002200*  ------------                                                 * CR0710
002300*  04/02/88 RKD  CR0710 ORIGINAL PROGRAM - ROUND ROBIN TEAMS.   * CR0710
002400*  08/19/88 RKD  CR0733 STABLE SORT REQUIRED - BUBBLE SORT      * CR0733
002500*                REWRITTEN TO SWAP ONLY ON STRICT LESS-THAN.    * CR0733
002600*  01/05/89 THO  CR0761 TEAM SIZE NOW READ FROM A PARM CARD     * CR0761
002700*                RATHER THAN BEING COMPILED IN.                 * CR0761
002800*  07/14/89 JLM  CR0788 MINIMUM TEAM SIZE OF 2 ENFORCED BEFORE  * CR0788
002900*                ANY TEAM RECORD IS BUILT.                      * CR0788
003000*  02/27/90 RKD  CR0819 EMPTY PARTICIPANT FILE NOW SKIPS TEAM   * CR0819
003100*                BUILDING ENTIRELY - USED TO ABEND ON DIVIDE.   * CR0819
003200*  09/30/90 THO  CR0855 CSV ROWS WITH AN UNKNOWN ROLE OR        * CR0855
003300*                PERSONALITY TYPE ARE NOW SKIPPED, NOT ABENDED. * CR0855
003400*  03/18/91 JLM  CR0880 ROWS NOT SPLITTING INTO EXACTLY 8       * CR0880
003500*                FIELDS ARE SKIPPED AND COUNTED.                * CR0880
003600*  11/02/92 RKD  CR0921 TEAM CAPACITY TABLE WIDENED TO 100      * CR0921
003700*                TEAMS, 200 PARTICIPANTS PER LEAGUE RUN.        * CR0921
003800*  06/09/93 THO  CR0949 TEAM-ID NOW BUILT AS "TEAM-" PLUS THE   * CR0949
003900*                0-BASED SEQUENCE NUMBER, PER LEAGUE OFFICE.    * CR0949
004000*  12/01/94 JLM  CR0977 CURSOR ADVANCE LOGIC PULLED OUT INTO    * CR0977
004100*                ITS OWN PARAGRAPH AFTER A WRAP-AROUND BUG.     * CR0977
004200*  05/23/96 RKD  CR1015 SKIPPED-ROW COUNTS ADDED TO CLOSING     * CR1015
004300*                DISPLAY FOR THE LEAGUE OFFICE RECONCILIATION.  * CR1015
004400*  01/09/98 THO  CR1042 GRAND TOTALS DISPLAY REWORDED PER       * CR1042
004500*                LEAGUE OFFICE REQUEST.                         * CR1042
004600*  11/20/98 JLM  CR1058 YEAR 2000 REVIEW - WS-TODAY IS DISPLAY  * CR1058
004700*                ONLY, NO DATE ARITHMETIC IN THIS PROGRAM.      * CR1058
004800*                SIGNED OFF PER MISC Y2K MEMO 98-11.            * CR1058
004900*  02/11/00 RKD  CR1071 CONFIRMED CLEAN AFTER CENTURY ROLLOVER. * CR1071
005000*  08/06/02 THO  CR1103 PARM CARD OF "00" NOW TREATED AS        * CR1103
005100*                MISSING RATHER THAN A ZERO TEAM SIZE.          * CR1103
005200*  11/14/03 RKD  CR1124 TEAM-ID WORK AREA NOW CLEARED AND       * CR1124
005300*                BUILT THROUGH THE 2-DIGIT VIEW WITH THE        * CR1124
005400*                TENS DIGIT DROPPED, NOT THE 1-DIGIT            * CR1124
005500*                REDEFINE - A LEFTOVER TENS BYTE WAS            * CR1124
005600*                SURVIVING BETWEEN TEAM-ID CALLS.               * CR1124
005700*  03/02/04 JLM  CR1130 PARM-FILE AND PART-FILE OPENED AS       * CR1130
005800*                OPTIONAL, NO LONGER TESTED BY FILE STATUS -    * CR1130
005900*                A MISSING PARM CARD OR PARTICIPANTS FILE NOW   * CR1130
006000*                FALLS OUT THE FIRST READ AT END THE SAME AS    * CR1130
006100*                ANY OTHER EOF.  PARTICIPANT, SKIP AND TEAM     * CR1130
006200*                COUNTERS MOVED OUT OF WORK-AREA TO 77-LEVELS.  * CR1130
006300*  05/11/04 JLM  CR1145 HEADER ROW ON LOAD NOW SKIPPED BY       * CR1145
006400*                POSITION (FIRST ROW READ), NOT BY TESTING      * CR1145
006500*                THE ID COLUMN FOR "id" - A GENUINE ID          * CR1145
006600*                STARTING WITH THOSE LETTERS WAS BEING          * CR1145
006700*                DROPPED AS IF IT WERE THE HEADER.              * CR1145
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000*NO SORT VERB, NO DATABASE - PLAIN SEQUENTIAL FILES THROUGHOUT.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500*THREE FILES THIS RUN TOUCHES - PARM CARD, PARTICIPANTS, TEAMS.
007600 FILE-CONTROL.
007700*THE ONE-CARD TEAM SIZE PARM - OPTIONAL, MISSING MEANS NO RUN.
007800     SELECT OPTIONAL PARM-FILE ASSIGN TO "TEAMPARM"
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000*THE SCORED PARTICIPANTS CSV FROM CBLTM01 - OPTIONAL, CAN BE EMPTY.
008100     SELECT OPTIONAL PART-FILE ASSIGN TO "PARTIN"
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300*THE TEAM ROSTER CSV THIS PROGRAM BUILDS - ALWAYS WRITTEN.
008400     SELECT TEAM-FILE ASSIGN TO "TEAMOUT"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600 DATA DIVISION.
008700*THREE FILES, EACH ONE RAW LINE PER RECORD.
008800 FILE SECTION.
008900*THE ONE-CARD PARM FILE - A SINGLE 2-DIGIT TEAM SIZE.
009000 FD  PARM-FILE
009100     LABEL RECORD IS STANDARD
009200     DATA RECORD IS PARM-RECORD
009300     RECORD CONTAINS 2 CHARACTERS.
009400*RAW 2-CHARACTER VIEW OF THE PARM CARD.
009500 01  PARM-RECORD                  PIC X(02).
009600*NUMERIC VIEW OF THE SAME CARD, USED FOR THE RANGE TEST.
009700 01  PARM-RECORD-NUM REDEFINES PARM-RECORD
009800                                  PIC 9(02).
009900*THE SCORED PARTICIPANTS CSV, READ ONE RAW LINE AT A TIME.
010000 FD  PART-FILE
010100     LABEL RECORD IS STANDARD
010200     DATA RECORD IS PART-CSV-LINE
010300     RECORD CONTAINS 200 CHARACTERS.
010400*ONE RAW PARTICIPANT ROW, PARSED BY 2150-PARSE-PART-LINE.
010500 01  PART-CSV-LINE                PIC X(200).
010600*THE TEAM ROSTER OUTPUT, ONE RAW LINE PER MEMBER ROW.
010700 FD  TEAM-FILE
010800     LABEL RECORD IS STANDARD
010900     DATA RECORD IS TEAM-CSV-LINE
011000     RECORD CONTAINS 200 CHARACTERS.
011100*ONE OUTBOUND TEAM ROSTER ROW, BUILT BY 2620-WRITE-TEAM-MEMBER.
011200 01  TEAM-CSV-LINE                PIC X(200).
011300 WORKING-STORAGE SECTION.
011400*STANDALONE 77-LEVEL RUN COUNTERS - NOT PART OF ANY GROUP MOVE
011500*SO THEY ARE KEPT OUT OF WORK-AREA ON THEIR OWN, SHOP STYLE.
011600 77  WS-PART-CTR                  PIC 9(03) COMP VALUE ZERO.
011700 77  WS-SKIP-CTR                  PIC 9(03) COMP VALUE ZERO.
011800 77  WS-TEAM-CTR                  PIC 9(03) COMP VALUE ZERO.
011900 01  WORK-AREA.
012000*WS-PART-EOF-SW - SET WHEN THE PARTICIPANTS CSV RUNS DRY.
012100     05  WS-PART-EOF-SW           PIC X(03)     VALUE 'NO '.
012200         88  WS-PART-EOF                        VALUE 'YES'.
012300*WS-PARM-OK-SW - SET WHEN A USABLE TEAM SIZE PARM CARD IS READ.
012400     05  WS-PARM-OK-SW            PIC X(03)     VALUE 'NO '.
012500         88  WS-PARM-OK                         VALUE 'YES'.
012600*WS-ROW-OK-SW - SET BY 2160-VALIDATE-PART-ROW PER CSV ROW.
012700     05  WS-ROW-OK-SW             PIC X(03)     VALUE 'NO '.
012800         88  WS-ROW-OK                          VALUE 'YES'.
012900*WS-FIRST-ROW-SW - RE-ARMED AT THE TOP OF EACH LOAD LOOP SO THE
013000     05  WS-FIRST-ROW-SW          PIC X(03)     VALUE 'YES'.
013100         88  WS-FIRST-ROW                       VALUE 'YES'.
013200*WS-TEAM-SIZE - MAXIMUM MEMBERS PER TEAM, FROM THE PARM CARD.
013300     05  WS-TEAM-SIZE             PIC 9(02) COMP VALUE ZERO.
013400*WS-REMAINDER - LEFTOVER PARTICIPANTS AFTER EVEN TEAM DIVISION.
013500     05  WS-REMAINDER             PIC 9(03) COMP VALUE ZERO.
013600*WS-CURSOR - THE TEAM CURRENTLY RECEIVING THE ROUND-ROBIN DEAL.
013700     05  WS-CURSOR                PIC 9(03) COMP VALUE 1.
013800*WS-SUB - GENERAL PURPOSE TABLE SUBSCRIPT, REUSED THROUGHOUT.
013900     05  WS-SUB                   PIC 9(03) COMP VALUE ZERO.
014000*WS-SUB2 - SECOND SUBSCRIPT, USED WHEREVER TWO TABLES ARE
014100     05  WS-SUB2                  PIC 9(03) COMP VALUE ZERO.
014200*WS-SWAP-SW - SET WHEN THE BUBBLE SORT MAKES A SWAP THIS PASS.
014300     05  WS-SWAP-SW               PIC X(03)     VALUE 'NO '.
014400         88  WS-SWAP-MADE                       VALUE 'YES'.
014500*WS-FIELD-CNT - NUMBER OF FIELDS THE UNSTRING ACTUALLY FILLED.
014600     05  WS-FIELD-CNT             PIC 9(02) COMP VALUE ZERO.
014700*WS-UNSTRING-PTR - CURSOR INTO THE CSV LINE FOR THE UNSTRING.
014800     05  WS-UNSTRING-PTR          PIC 9(03) COMP VALUE ZERO.
014900*WS-REMAIN-LEN - BYTES LEFT IN THE 200-BYTE LINE AFTER PARSING.
015000     05  WS-REMAIN-LEN            PIC 9(03) COMP VALUE ZERO.
015100*PAD - NOT PART OF ANY OUTBOUND FIELD.
015200     05  FILLER                   PIC X(05)     VALUE SPACES.
015300*WS-TODAY IS FILLED FROM THE SYSTEM DATE FOR THE CLOSING DISPLAY
015400 01  WS-TODAY.
015500*TWO-DIGIT RUN YEAR.
015600     05  WS-TODAY-YY              PIC 9(02).
015700*TWO-DIGIT RUN MONTH.
015800     05  WS-TODAY-MM              PIC 9(02).
015900*TWO-DIGIT RUN DAY.
016000     05  WS-TODAY-DD              PIC 9(02).
016100 01  WS-TODAY-NUM REDEFINES WS-TODAY.
016200*PAD TO MATCH WS-TODAY'S SIX BYTES.
016300     05  FILLER                   PIC 9(06).
016400*THE TEAM-ID SCRATCH AREA - PREFIX PLUS A 2-DIGIT SEQUENCE.
016500 01  WS-TEAM-ID-WORK.
016600*THE FIXED "Team-" LITERAL PREFIX ON EVERY TEAM-ID.
016700     05  WS-TID-PREFIX            PIC X(05)     VALUE 'Team-'.
016800*TWO-DIGIT VIEW OF THE 0-BASED TEAM SEQUENCE NUMBER.
016900     05  WS-TID-SEQ2              PIC 9(02)     VALUE ZERO.
017000*CHARACTER VIEW OF THE SEQUENCE DIGITS, USED TO DROP A LEADING
017100 01  WS-TEAM-ID-CHAR-VIEW REDEFINES WS-TEAM-ID-WORK.
017200*PAD OVER THE PREFIX - NOT REFERENCED BY THIS VIEW.
017300     05  FILLER                   PIC X(05).
017400*TENS DIGIT OF THE SEQUENCE NUMBER - DROPPED WHEN '0'.
017500     05  WS-TID-TENS-CH           PIC X(01).
017600*ONES DIGIT OF THE SEQUENCE NUMBER - ALWAYS KEPT.
017700     05  WS-TID-ONES-CH           PIC X(01).
017800*THE EIGHT FIELDS UNSTRUNG FROM ONE PARTICIPANTS CSV ROW.
017900 01  WS-CSV-FIELDS.
018000*PARSED PARTICIPANT ID FIELD.
018100     05  WS-F-ID                  PIC X(10).
018200*PARSED PARTICIPANT NAME FIELD.
018300     05  WS-F-NAME                PIC X(40).
018400*PARSED PARTICIPANT EMAIL FIELD.
018500     05  WS-F-EMAIL               PIC X(60).
018600*PARSED PREFERRED SPORT FIELD.
018700     05  WS-F-SPORT               PIC X(20).
018800*PARSED SKILL LEVEL, STILL DISPLAY TEXT AT THIS POINT.
018900     05  WS-F-SKILL               PIC X(02).
019000*PARSED PREFERRED ROLE FIELD, UPPERCASED BY THE VALIDATOR.
019100     05  WS-F-ROLE                PIC X(12).
019200*PARSED PERSONALITY SCORE, STILL DISPLAY TEXT AT THIS POINT.
019300     05  WS-F-SCORE               PIC X(03).
019400*PARSED PERSONALITY TYPE, UPPERCASED BY THE VALIDATOR.
019500     05  WS-F-TYPE                PIC X(08).
019600*PAD - NOT PART OF ANY OUTBOUND FIELD.
019700     05  FILLER                   PIC X(05)     VALUE SPACES.
019800*THE FIVE VALID PREFERRED-ROLE NAMES, HELD UPPERCASE.
019900 01  WS-ROLE-NAMES.
020000*ROLE TABLE ENTRY 1.
020100     05  FILLER                   PIC X(12)     VALUE 'STRATEGIST'.
020200*ROLE TABLE ENTRY 2.
020300     05  FILLER                   PIC X(12)     VALUE 'ATTACKER'.
020400*ROLE TABLE ENTRY 3.
020500     05  FILLER                   PIC X(12)     VALUE 'DEFENDER'.
020600*ROLE TABLE ENTRY 4.
020700     05  FILLER                   PIC X(12)     VALUE 'SUPPORTER'.
020800*ROLE TABLE ENTRY 5.
020900     05  FILLER                   PIC X(12)     VALUE 'COORDINATOR'.
021000*THE TABLE VIEW SEARCHED BY 2160-VALIDATE-PART-ROW.
021100 01  WS-ROLE-TABLE REDEFINES WS-ROLE-NAMES.
021200*THE TABLE VIEW SEARCHED BY 2160-VALIDATE-PART-ROW.
021300     05  WS-ROLE-ENTRY            PIC X(12)     OCCURS 5.
021400*THE FIVE VALID PERSONALITY TYPE NAMES, HELD UPPERCASE.
021500 01  WS-TYPE-NAMES.
021600*PERSONALITY TYPE TABLE ENTRY 1.
021700     05  FILLER                   PIC X(08)     VALUE 'LEADER'.
021800*PERSONALITY TYPE TABLE ENTRY 2.
021900     05  FILLER                   PIC X(08)     VALUE 'BALANCED'.
022000*PERSONALITY TYPE TABLE ENTRY 3.
022100     05  FILLER                   PIC X(08)     VALUE 'THINKER'.
022200*PERSONALITY TYPE TABLE ENTRY 4.
022300     05  FILLER                   PIC X(08)     VALUE 'ANALYST'.
022400*PERSONALITY TYPE TABLE ENTRY 5 - CATCHES SCORE-LESS ROWS.
022500     05  FILLER                   PIC X(08)     VALUE 'INVALID'.
022600*THE TABLE VIEW SEARCHED BY 2160-VALIDATE-PART-ROW.
022700 01  WS-TYPE-TABLE REDEFINES WS-TYPE-NAMES.
022800*THE TABLE VIEW SEARCHED BY 2160-VALIDATE-PART-ROW.
022900     05  WS-TYPE-ENTRY            PIC X(08)     OCCURS 5.
023000*UP TO 200 LOADED PARTICIPANTS, SORTED IN PLACE BY SKILL LEVEL.
023100 01  WS-PARTICIPANT-TABLE.
023200*ONE ENTRY PER LOADED PARTICIPANT, IN CSV LOAD ORDER UNTIL
023300     05  WS-PARTICIPANT-ENTRY     OCCURS 200 TIMES.
023400*PARTICIPANT ID CARRIED FROM THE CSV ROW.
023500         10  WS-P-ID              PIC X(10).
023600*PARTICIPANT NAME CARRIED FROM THE CSV ROW.
023700         10  WS-P-NAME            PIC X(40).
023800*PARTICIPANT EMAIL CARRIED FROM THE CSV ROW.
023900         10  WS-P-EMAIL           PIC X(60).
024000*PARTICIPANT SPORT CARRIED FROM THE CSV ROW.
024100         10  WS-P-SPORT           PIC X(20).
024200*PARTICIPANT ROLE CARRIED FROM THE CSV ROW.
024300         10  WS-P-ROLE            PIC X(12).
024400*NUMERIC SKILL LEVEL, SORT KEY FOR 2200-SORT-PARTICIPANTS.
024500         10  WS-P-SKILL           PIC 9(02).
024600*NUMERIC PERSONALITY SCORE CARRIED FROM THE CSV ROW.
024700         10  WS-P-SCORE           PIC 9(03).
024800*PERSONALITY TYPE CARRIED FROM THE CSV ROW.
024900         10  WS-P-TYPE            PIC X(08).
025000*INDEX INTO WS-TEAM-TABLE OF THE TEAM THIS PARTICIPANT LANDS ON.
025100         10  WS-P-TEAM-IDX        PIC 9(03) COMP.
025200*PAD - NOT PART OF ANY OUTBOUND FIELD.
025300     05  FILLER                   PIC X(01)     VALUE SPACE.
025400*ONE SWAP-TEMP ENTRY, SAME SHAPE AS ONE PARTICIPANT TABLE ROW.
025500 01  WS-P-TEMP.
025600*SWAP-TEMP FOR WS-P-ID DURING THE BUBBLE SORT EXCHANGE.
025700     05  WS-PT-ID                 PIC X(10).
025800*SWAP-TEMP FOR WS-P-NAME DURING THE BUBBLE SORT EXCHANGE.
025900     05  WS-PT-NAME               PIC X(40).
026000*SWAP-TEMP FOR WS-P-EMAIL DURING THE BUBBLE SORT EXCHANGE.
026100     05  WS-PT-EMAIL              PIC X(60).
026200*SWAP-TEMP FOR WS-P-SPORT DURING THE BUBBLE SORT EXCHANGE.
026300     05  WS-PT-SPORT              PIC X(20).
026400*SWAP-TEMP FOR WS-P-ROLE DURING THE BUBBLE SORT EXCHANGE.
026500     05  WS-PT-ROLE               PIC X(12).
026600*SWAP-TEMP FOR WS-P-SKILL DURING THE BUBBLE SORT EXCHANGE.
026700     05  WS-PT-SKILL              PIC 9(02).
026800*SWAP-TEMP FOR WS-P-SCORE DURING THE BUBBLE SORT EXCHANGE.
026900     05  WS-PT-SCORE              PIC 9(03).
027000*SWAP-TEMP FOR WS-P-TYPE DURING THE BUBBLE SORT EXCHANGE.
027100     05  WS-PT-TYPE               PIC X(08).
027200*SWAP-TEMP FOR WS-P-TEAM-IDX DURING THE BUBBLE SORT EXCHANGE.
027300     05  WS-PT-TEAM-IDX           PIC 9(03) COMP.
027400*PAD - NOT PART OF ANY OUTBOUND FIELD.
027500     05  FILLER                   PIC X(01)     VALUE SPACE.
027600*UP TO 100 BUILT TEAMS, IN TEAM-ID SEQUENCE ORDER.
027700 01  WS-TEAM-TABLE.
027800*ONE ENTRY PER TEAM THIS RUN BUILDS, UP TO 100 TEAMS.
027900     05  WS-TEAM-ENTRY            OCCURS 100 TIMES.
028000*THIS TEAM'S FORMATTED TEAM-ID, e.g. "Team-0".
028100         10  WS-T-ID              PIC X(12).
028200*MAXIMUM MEMBERS THIS TEAM MAY HOLD, FROM THE PARM CARD.
028300         10  WS-T-MAX             PIC 9(02).
028400*CURRENT MEMBER COUNT, TESTED BY 2410-DISTRIBUTE-ONE.
028500         10  WS-T-COUNT           PIC 9(02) COMP.
028600*PAD - NOT PART OF ANY OUTBOUND FIELD.
028700     05  FILLER                   PIC X(01)     VALUE SPACE.
028800 01  WS-CSV-BUILD-LINE            PIC X(200)    VALUE SPACES.
028900*THE 8-COLUMN TEAM ROSTER HEADER, WRITTEN ONCE PER RUN.
029000 01  WS-TEAM-HDR-LINE.
029100*FIRST PORTION OF THE TEAM ROSTER HEADER LITERAL.
029200     05  FILLER                   PIC X(60)     VALUE
029300         'TeamID,Name,Email,Sport,Skill,Role,PersonalityScore,'.
029400*SECOND PORTION OF THE TEAM ROSTER HEADER LITERAL.
029500     05  FILLER                   PIC X(20)     VALUE
029600         'PersonalityType'.
029700*PAD TO THE FULL 200-BYTE CSV LINE LENGTH.
029800     05  FILLER                   PIC X(120)    VALUE SPACES.
029900 PROCEDURE DIVISION.
030000*MAINLINE - LOAD, SORT, BUILD TEAMS, DISTRIBUTE, WRITE, IN ORDER.
030100 0000-MAIN.
030200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
030300     PERFORM 1000-INIT.
030400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
030500     IF WS-PARM-OK
030600*ONLY BUILD TEAMS IF AT LEAST ONE PARTICIPANT ACTUALLY LOADED.
030700         PERFORM 2100-LOAD-PARTICIPANTS THRU 2100-EXIT
030800*AN EMPTY PARTICIPANTS FILE SKIPS TEAM BUILDING ENTIRELY.
030900         IF WS-PART-CTR > ZERO
031000*STEP 2 - DESCENDING STABLE SORT BY SKILL LEVEL.
031100             PERFORM 2200-SORT-PARTICIPANTS THRU 2200-EXIT
031200*STEP 3 - HOW MANY TEAMS, HOW BIG EACH ONE IS.
031300             PERFORM 2300-BUILD-TEAMS
031400*STEP 4 - ROUND-ROBIN THE SORTED PARTICIPANTS ONTO THE TEAMS.
031500             PERFORM 2400-DISTRIBUTE-PARTICIPANTS
031600*STEP 5 - WRITE THE HEADER THEN EVERY TEAM'S MEMBER ROWS.
031700             PERFORM 2600-WRITE-TEAMS.
031800*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
031900     PERFORM 3000-CLOSING.
032000*END OF RUN.
032100     STOP RUN.
032200*TEAM SIZE MUST BE PRESENT AND AT LEAST 2 BEFORE ANYTHING ELSE
032300*IS ATTEMPTED - PARM CARD OF "00" OR A MISSING CARD ARE BOTH
032400*TREATED AS "NO TEAM SIZE SUPPLIED".
032500 1000-INIT.
032600*PULL THE RUN DATE FROM THE OPERATING SYSTEM CLOCK.
032700     ACCEPT WS-TODAY FROM DATE.
032800*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
032900     MOVE 'NO ' TO WS-PARM-OK-SW.
033000*FILE MUST BE OPEN BEFORE THE FIRST READ OR WRITE AGAINST IT.
033100     OPEN INPUT PARM-FILE.
033200*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
033300     READ PARM-FILE
033400*A MISSING OR EMPTY PARM CARD LEAVES THE TEAM SIZE UNSET.
033500         AT END
033600             GO TO 1000-PARM-DONE.
033700*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
033800     IF PARM-RECORD-NUM >= 2
033900*A PARM VALUE OF 00 OR 01 IS TOO SMALL AND IS LEFT UNSET.
034000         MOVE PARM-RECORD-NUM TO WS-TEAM-SIZE
034100         MOVE 'YES' TO WS-PARM-OK-SW.
034200*JOINED HERE WHETHER OR NOT A PARM CARD WAS ACTUALLY READ.
034300 1000-PARM-DONE.
034400*SHOP STANDARD - EVERY FILE OPENED ABOVE IS CLOSED HERE.
034500     CLOSE PARM-FILE.
034600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
034700     IF NOT WS-PARM-OK
034800*OPERATOR MESSAGE - THE RUN STILL COMPLETES, JUST WITH NO TEAMS.
034900         DISPLAY 'CBLTM02 TEAM SIZE MISSING OR BELOW 2 - '
035000             'NO TEAMS WILL BE BUILT THIS RUN.'.
035100*CSVHANDLER.LOADPARTICIPANTS - HEADER SKIPPED, ROWS NOT
035200*SPLITTING INTO EXACTLY 8 FIELDS ARE SKIPPED, ROWS WITH AN
035300*UNRECOGNISED ROLE OR PERSONALITY TYPE ARE SKIPPED.  PART-FILE
035400*IS OPTIONAL - A MISSING PARTICIPANTS.CSV JUST HITS AT END ON
035500*THE FIRST READ AND LEAVES THE PARTICIPANT TABLE EMPTY.
035600 2100-LOAD-PARTICIPANTS.
035700*FILE MUST BE OPEN BEFORE THE FIRST READ OR WRITE AGAINST IT.
035800     OPEN INPUT PART-FILE.
035900*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
036000     READ PART-FILE
036100*A MISSING PARTICIPANTS FILE LEAVES THE TABLE EMPTY, NOT ABENDED.
036200         AT END
036300             MOVE 'YES' TO WS-PART-EOF-SW.
036400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
036500     PERFORM 2110-LOAD-ONE-ROW THRU 2110-EXIT
036600*LOOP EXACTLY ONCE PER PHYSICAL ROW IN THE CSV FILE.
036700         UNTIL WS-PART-EOF.
036800*SHOP STANDARD - EVERY FILE OPENED ABOVE IS CLOSED HERE.
036900     CLOSE PART-FILE.
037000*END OF THE LOAD PARAGRAPH RANGE.
037100 2100-EXIT.
037200     EXIT.
037300*ONE ROW OF THE PARTICIPANTS CSV, HEADER OR DATA.
037400 2110-LOAD-ONE-ROW.
037500*THE HEADER LINE IS ALWAYS THE FIRST ROW READ - SKIP IT BY
037600*POSITION, NOT BY SNIFFING THE ID COLUMN, SO A GENUINE ID OF
037700*"id..." IS NEVER MISTAKEN FOR THE HEADER.
037800     IF WS-FIRST-ROW
037900*ARM THE SWITCH OFF SO ONLY THIS ONE ROW IS EVER SKIPPED.
038000         MOVE 'NO ' TO WS-FIRST-ROW-SW
038100         GO TO 2110-READ-NEXT.
038200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
038300     PERFORM 2150-PARSE-PART-LINE THRU 2150-EXIT.
038400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
038500     PERFORM 2160-VALIDATE-PART-ROW THRU 2160-EXIT.
038600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
038700     IF WS-ROW-OK
038800*ONLY STORE THE ROW IF ROOM REMAINS IN THE 200-SLOT TABLE.
038900         IF WS-PART-CTR < 200
039000*A VALID ROW WITH ROOM TO SPARE IS COUNTED AND STORED.
039100             ADD 1 TO WS-PART-CTR
039200*COPY THE PARSED FIELDS INTO THE NEXT FREE TABLE SLOT.
039300             PERFORM 2170-STORE-PART-ROW
039400*TABLE IS FULL - THE ROW IS DROPPED, NOT ABENDED.
039500         ELSE
039600             ADD 1 TO WS-SKIP-CTR
039700*A ROW THAT FAILED VALIDATION IS ALSO COUNTED AS SKIPPED.
039800     ELSE
039900         ADD 1 TO WS-SKIP-CTR.
040000*SUB-LABEL HOLDING JUST THE NEXT PHYSICAL READ.
040100 2110-READ-NEXT.
040200*PULL THE NEXT RECORD - AT END DRIVES THE LOOP TEST ABOVE.
040300     READ PART-FILE
040400*END OF FILE FLIPS THE SWITCH THAT ENDS THE LOAD LOOP.
040500         AT END
040600             MOVE 'YES' TO WS-PART-EOF-SW.
040700*END OF THE LOAD-ONE-ROW PARAGRAPH RANGE.
040800 2110-EXIT.
040900     EXIT.
041000*PARSE ONE CSV LINE INTO ITS EIGHT COMMA-SEPARATED FIELDS.
041100 2150-PARSE-PART-LINE.
041200*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
041300     MOVE ZERO TO WS-FIELD-CNT.
041400*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
041500     MOVE 1 TO WS-UNSTRING-PTR.
041600*SPLIT THE INBOUND CSV ROW BACK INTO ITS EIGHT FIELDS.
041700     UNSTRING PART-CSV-LINE DELIMITED BY ','
041800*THE EIGHT TARGETS, IN THE ORDER THE CSV COLUMNS APPEAR.
041900         INTO WS-F-ID, WS-F-NAME, WS-F-EMAIL, WS-F-SPORT,
042000*PERSONALITY SCORE, THEN PERSONALITY TYPE - THE LAST TWO FIELDS.
042100              WS-F-SKILL, WS-F-ROLE, WS-F-SCORE, WS-F-TYPE
042200         WITH POINTER WS-UNSTRING-PTR
042300         TALLYING IN WS-FIELD-CNT.
042400*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
042500     PERFORM 2155-CHECK-TRAILING-FIELD THRU 2155-EXIT.
042600*END OF THE PARSE PARAGRAPH RANGE.
042700 2150-EXIT.
042800     EXIT.
042900*THE 8 INTO TARGETS ABOVE CANNOT TALLY PAST 8 FIELDS, SO A ROW
043000*WITH A 9TH COMMA-SEPARATED FIELD WOULD OTHERWISE LOOK LIKE AN
043100*8-FIELD ROW WITH THE TAIL SILENTLY DROPPED.  THE POINTER
043200*SHOWS UNCONSUMED TEXT REMAINING WHEN THAT HAPPENS - TREAT IT
043300*AS A FIELD-COUNT MISMATCH SO THE ROW IS STILL SKIPPED PER
043400*CSVHANDLER.LOADPARTICIPANTS.
043500 2155-CHECK-TRAILING-FIELD.
043600*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
043700     IF WS-UNSTRING-PTR > 200
043800*POINTER PAST THE RECORD - NOTHING LEFT TO CHECK.
043900         GO TO 2155-EXIT.
044000*ARITHMETIC STEP FEEDING THE NEXT PARAGRAPH.
044100     COMPUTE WS-REMAIN-LEN = 201 - WS-UNSTRING-PTR.
044200*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
044300     IF PART-CSV-LINE(WS-UNSTRING-PTR:WS-REMAIN-LEN) NOT = SPACES
044400*SET AN IMPOSSIBLE FIELD COUNT SO THE ROW IS SKIPPED BELOW.
044500         MOVE 9 TO WS-FIELD-CNT.
044600*END OF THE TRAILING-FIELD CHECK.
044700 2155-EXIT.
044800     EXIT.
044900*VALIDATE A PARSED ROW'S FIELD COUNT, ROLE AND TYPE.
045000 2160-VALIDATE-PART-ROW.
045100*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
045200     MOVE 'NO ' TO WS-ROW-OK-SW.
045300*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
045400     IF WS-FIELD-CNT NOT = 8
045500*WRONG FIELD COUNT - NO POINT CHECKING ROLE OR TYPE.
045600         GO TO 2160-EXIT.
045700*CASE-FOLD THE FIELD SO THE COMPARE BELOW IS CASE BLIND.
045800     INSPECT WS-F-ROLE CONVERTING
045900         'abcdefghijklmnopqrstuvwxyz' TO
046000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046100*CASE-FOLD THE FIELD SO THE COMPARE BELOW IS CASE BLIND.
046200     INSPECT WS-F-TYPE CONVERTING
046300         'abcdefghijklmnopqrstuvwxyz' TO
046400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046500*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
046600     PERFORM VARYING WS-SUB FROM 1 BY 1
046700*SEARCH ENDS EITHER ON A MATCH OR RUNNING OFF THE TABLE.
046800             UNTIL WS-SUB > 5
046900*MATCH FOUND OR TABLE EXHAUSTED ENDS THE SEARCH EITHER WAY.
047000                OR WS-F-ROLE = WS-ROLE-ENTRY(WS-SUB).
047100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
047200     IF WS-SUB > 5
047300*ROLE DID NOT MATCH ANY OF THE FIVE KNOWN ROLES.
047400         GO TO 2160-EXIT.
047500*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
047600     PERFORM VARYING WS-SUB FROM 1 BY 1
047700*SEARCH ENDS EITHER ON A MATCH OR RUNNING OFF THE TABLE.
047800             UNTIL WS-SUB > 5
047900*MATCH FOUND OR TABLE EXHAUSTED ENDS THE SEARCH EITHER WAY.
048000                OR WS-F-TYPE = WS-TYPE-ENTRY(WS-SUB).
048100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
048200     IF WS-SUB > 5
048300*TYPE DID NOT MATCH ANY OF THE FIVE KNOWN TYPES.
048400         GO TO 2160-EXIT.
048500*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
048600     MOVE 'YES' TO WS-ROW-OK-SW.
048700*END OF THE VALIDATE PARAGRAPH RANGE.
048800 2160-EXIT.
048900     EXIT.
049000*COPY THE PARSED, VALIDATED FIELDS INTO THE PARTICIPANT TABLE.
049100 2170-STORE-PART-ROW.
049200*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
049300     MOVE WS-F-ID     TO WS-P-ID(WS-PART-CTR).
049400*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
049500     MOVE WS-F-NAME   TO WS-P-NAME(WS-PART-CTR).
049600*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
049700     MOVE WS-F-EMAIL  TO WS-P-EMAIL(WS-PART-CTR).
049800*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
049900     MOVE WS-F-SPORT  TO WS-P-SPORT(WS-PART-CTR).
050000*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
050100     MOVE WS-F-ROLE   TO WS-P-ROLE(WS-PART-CTR).
050200*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
050300     MOVE WS-F-SKILL  TO WS-P-SKILL(WS-PART-CTR).
050400*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
050500     MOVE WS-F-SCORE  TO WS-P-SCORE(WS-PART-CTR).
050600*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
050700     MOVE WS-F-TYPE   TO WS-P-TYPE(WS-PART-CTR).
050800*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
050900     MOVE ZERO        TO WS-P-TEAM-IDX(WS-PART-CTR).
051000*STABLE BUBBLE SORT, DESCENDING BY SKILL LEVEL.  SWAP ONLY WHEN
051100*THE LEFT ENTRY IS STRICTLY LOWER SKILL THAN THE RIGHT ONE, SO
051200*PARTICIPANTS OF EQUAL SKILL NEVER CHANGE RELATIVE ORDER.
051300 2200-SORT-PARTICIPANTS.
051400*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
051500     MOVE 'YES' TO WS-SWAP-SW.
051600*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
051700     PERFORM 2210-SORT-PASS THRU 2210-EXIT
051800*KEEP PASSING OVER THE TABLE UNTIL A PASS MAKES NO SWAP.
051900         UNTIL NOT WS-SWAP-MADE.
052000*END OF THE SORT PARAGRAPH RANGE.
052100 2200-EXIT.
052200     EXIT.
052300*ONE FULL PASS OVER THE TABLE, COMPARING ADJACENT ENTRIES.
052400 2210-SORT-PASS.
052500*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
052600     MOVE 'NO ' TO WS-SWAP-SW.
052700*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
052800     PERFORM 2220-SORT-COMPARE THRU 2220-EXIT
052900*COMPARE EVERY ADJACENT PAIR EXACTLY ONCE THIS PASS.
053000         VARYING WS-SUB FROM 1 BY 1
053100             UNTIL WS-SUB > (WS-PART-CTR - 1).
053200*END OF THE SORT-PASS PARAGRAPH RANGE.
053300 2210-EXIT.
053400     EXIT.
053500*COMPARE ONE ADJACENT PAIR AND SWAP IF OUT OF ORDER.
053600 2220-SORT-COMPARE.
053700*ARITHMETIC STEP FEEDING THE NEXT PARAGRAPH.
053800     COMPUTE WS-SUB2 = WS-SUB + 1.
053900*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
054000     IF WS-P-SKILL(WS-SUB) < WS-P-SKILL(WS-SUB2)
054100*THE SWAP MOVES ALL EIGHT PARTICIPANT FIELDS AS ONE GROUP.
054200         MOVE WS-PARTICIPANT-ENTRY(WS-SUB)  TO WS-P-TEMP
054300*GROUP MOVE - EVERY FIELD IN THE ENTRY TRAVELS TOGETHER.
054400         MOVE WS-PARTICIPANT-ENTRY(WS-SUB2) TO
054500*THE SECOND OPERAND OF THE THREE-WAY SWAP.
054600             WS-PARTICIPANT-ENTRY(WS-SUB)
054700         MOVE WS-P-TEMP TO WS-PARTICIPANT-ENTRY(WS-SUB2)
054800         MOVE 'YES' TO WS-SWAP-SW.
054900*END OF THE SORT-COMPARE PARAGRAPH RANGE.
055000 2220-EXIT.
055100     EXIT.
055200*NUMBER OF TEAMS = CEILING(PARTICIPANT COUNT / TEAM SIZE), EACH
055300*TEAM-ID IS "Team-" PLUS THE 0-BASED SEQUENCE NUMBER.
055400 2300-BUILD-TEAMS.
055500*ARITHMETIC STEP FEEDING THE NEXT PARAGRAPH.
055600     COMPUTE WS-TEAM-CTR = WS-PART-CTR / WS-TEAM-SIZE.
055700*ARITHMETIC STEP FEEDING THE NEXT PARAGRAPH.
055800     COMPUTE WS-REMAINDER =
055900*WHATEVER DID NOT DIVIDE EVENLY NEEDS ONE MORE TEAM.
056000         WS-PART-CTR - (WS-TEAM-CTR * WS-TEAM-SIZE).
056100*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
056200     IF WS-REMAINDER > ZERO
056300*ONE EXTRA TEAM ABSORBS THE LEFTOVER PARTICIPANTS.
056400         ADD 1 TO WS-TEAM-CTR.
056500*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
056600     PERFORM 2310-BUILD-ONE-TEAM
056700*BUILD EXACTLY WS-TEAM-CTR TEAMS, NUMBERED 1 THRU WS-TEAM-CTR.
056800         VARYING WS-SUB FROM 1 BY 1
056900             UNTIL WS-SUB > WS-TEAM-CTR.
057000*BUILD ONE TEAM RECORD - ID, CAPACITY, STARTING MEMBER COUNT.
057100 2310-BUILD-ONE-TEAM.
057200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
057300     PERFORM 2320-FORMAT-TEAM-ID.
057400*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
057500     MOVE WS-TEAM-SIZE    TO WS-T-MAX(WS-SUB).
057600*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
057700     MOVE ZERO            TO WS-T-COUNT(WS-SUB).
057800*TEAM-ID SEQUENCE NUMBER IS 0-BASED (WS-SUB IS 1-BASED).  THE
057900*WORK AREA IS ALWAYS BUILT THROUGH THE 2-DIGIT VIEW AND THE
058000*TENS DIGIT IS DROPPED WHEN IT IS ZERO, SO TEAMS 0-9 READ
058100*"Team-0" THRU "Team-9" RATHER THAN "Team-00" THRU "Team-09".
058200 2320-FORMAT-TEAM-ID.
058300*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
058400     MOVE SPACES TO WS-T-ID(WS-SUB).
058500*ARITHMETIC STEP FEEDING THE NEXT PARAGRAPH.
058600     COMPUTE WS-TID-SEQ2 = WS-SUB - 1.
058700*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
058800     IF WS-TID-TENS-CH = '0'
058900*SINGLE-DIGIT TEAM NUMBER - NO LEADING ZERO IN THE ID.
059000         STRING WS-TID-PREFIX  DELIMITED BY SIZE
059100*THE ONES DIGIT ALONE IS ENOUGH WHEN THE TENS DIGIT IS ZERO.
059200             WS-TID-ONES-CH DELIMITED BY SIZE
059300             INTO WS-T-ID(WS-SUB)
059400*TWO-DIGIT TEAM NUMBER - BOTH DIGITS APPEAR IN THE ID.
059500     ELSE
059600*BOTH DIGITS ARE NEEDED ONCE THE TEAM NUMBER REACHES 10.
059700         STRING WS-TID-PREFIX  DELIMITED BY SIZE
059800             WS-TID-TENS-CH DELIMITED BY SIZE
059900             WS-TID-ONES-CH DELIMITED BY SIZE
060000             INTO WS-T-ID(WS-SUB).
060100*ROUND-ROBIN DISTRIBUTION - PARTICIPANTS ARE VISITED IN
060200*SKILL-SORTED ORDER (WS-SUB), SO A PARTICIPANT'S POSITION IN
060300*THE SORTED TABLE IS ALSO ITS INSERTION ORDER INTO ITS TEAM.
060400 2400-DISTRIBUTE-PARTICIPANTS.
060500*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
060600     MOVE 1 TO WS-CURSOR.
060700*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
060800     PERFORM 2410-DISTRIBUTE-ONE
060900*VISIT EVERY LOADED PARTICIPANT EXACTLY ONCE, IN SORTED ORDER.
061000         VARYING WS-SUB FROM 1 BY 1
061100             UNTIL WS-SUB > WS-PART-CTR.
061200*ASSIGN ONE PARTICIPANT TO THE CURRENT CURSOR TEAM.
061300 2410-DISTRIBUTE-ONE.
061400*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
061500     IF WS-T-COUNT(WS-CURSOR) >= WS-T-MAX(WS-CURSOR)
061600*ADVANCE THE CURSOR AGAIN SO THE NEXT CALL STARTS FRESH.
061700         PERFORM 2500-ADVANCE-CURSOR.
061800*REFRESH THE WORK FIELD BEFORE THE TEST OR MOVE THAT FOLLOWS.
061900     MOVE WS-CURSOR TO WS-P-TEAM-IDX(WS-SUB).
062000*BUMP THE RUN COUNTER FOR THE CLOSING TOTALS.
062100     ADD 1 TO WS-T-COUNT(WS-CURSOR).
062200*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
062300     PERFORM 2500-ADVANCE-CURSOR.
062400*MOVE THE CURSOR TO THE NEXT TEAM, WRAPPING BACK TO TEAM 1.
062500 2500-ADVANCE-CURSOR.
062600*BUMP THE RUN COUNTER FOR THE CLOSING TOTALS.
062700     ADD 1 TO WS-CURSOR.
062800*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
062900     IF WS-CURSOR > WS-TEAM-CTR
063000*WRAP BACK TO THE FIRST TEAM ONCE THE LAST TEAM IS PASSED.
063100         MOVE 1 TO WS-CURSOR.
063200*CSVHANDLER.SAVEFORMEDTEAMS - TEAM ORDER, THEN MEMBER ORDER
063300*WITHIN THE TEAM, TEAM-ID REPEATED ON EVERY MEMBER ROW.
063400 2600-WRITE-TEAMS.
063500*FILE MUST BE OPEN BEFORE THE FIRST READ OR WRITE AGAINST IT.
063600     OPEN OUTPUT TEAM-FILE.
063700*ONE OUTPUT RECORD, SHOP STANDARD WRITE FROM A WORK AREA.
063800     WRITE TEAM-CSV-LINE FROM WS-TEAM-HDR-LINE.
063900*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
064000     PERFORM 2610-WRITE-ONE-TEAM
064100*WRITE EXACTLY WS-TEAM-CTR TEAM GROUPS, IN TEAM-ID ORDER.
064200         VARYING WS-SUB FROM 1 BY 1
064300             UNTIL WS-SUB > WS-TEAM-CTR.
064400*SHOP STANDARD - EVERY FILE OPENED ABOVE IS CLOSED HERE.
064500     CLOSE TEAM-FILE.
064600*WRITE EVERY MEMBER ROW BELONGING TO THIS ONE TEAM.
064700 2610-WRITE-ONE-TEAM.
064800*HAND CONTROL TO THE PARAGRAPH THAT DOES THE ACTUAL WORK.
064900     PERFORM 2620-WRITE-TEAM-MEMBER
065000*SCAN THE WHOLE PARTICIPANT TABLE FOR THIS TEAM'S MEMBERS.
065100         VARYING WS-SUB2 FROM 1 BY 1
065200             UNTIL WS-SUB2 > WS-PART-CTR.
065300*WRITE ONE MEMBER ROW IF THIS PARTICIPANT BELONGS TO THIS TEAM.
065400 2620-WRITE-TEAM-MEMBER.
065500*GUARD CLAUSE - FALLS THROUGH ONLY WHEN THE CONDITION HOLDS.
065600     IF WS-P-TEAM-IDX(WS-SUB2) = WS-SUB
065700*ONLY A MATCHING TEAM INDEX PRODUCES AN OUTPUT ROW.
065800         MOVE SPACES TO WS-CSV-BUILD-LINE
065900*ONE MEMBER ROW - TEAM-ID FIRST, THEN THE SEVEN PARTICIPANT
066000         STRING
066100             WS-T-ID(WS-SUB)         DELIMITED BY SIZE
066200             ','                     DELIMITED BY SIZE
066300             WS-P-NAME(WS-SUB2)      DELIMITED BY SIZE
066400             ','                     DELIMITED BY SIZE
066500             WS-P-EMAIL(WS-SUB2)     DELIMITED BY SIZE
066600             ','                     DELIMITED BY SIZE
066700             WS-P-SPORT(WS-SUB2)     DELIMITED BY SIZE
066800             ','                     DELIMITED BY SIZE
066900             WS-P-SKILL(WS-SUB2)     DELIMITED BY SIZE
067000             ','                     DELIMITED BY SIZE
067100             WS-P-ROLE(WS-SUB2)      DELIMITED BY SIZE
067200             ','                     DELIMITED BY SIZE
067300             WS-P-SCORE(WS-SUB2)     DELIMITED BY SIZE
067400             ','                     DELIMITED BY SIZE
067500             WS-P-TYPE(WS-SUB2)      DELIMITED BY SIZE
067600             INTO WS-CSV-BUILD-LINE
067700         WRITE TEAM-CSV-LINE FROM WS-CSV-BUILD-LINE.
067800*CLOSING TOTALS FOR THE LEAGUE OFFICE RECONCILIATION.
067900 3000-CLOSING.
068000*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068100     DISPLAY 'CBLTM02 RUN DATE 19' WS-TODAY.
068200*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068300     DISPLAY 'CBLTM02 PARTICIPANTS LOADED  - ' WS-PART-CTR.
068400*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068500     DISPLAY 'CBLTM02 CSV ROWS SKIPPED     - ' WS-SKIP-CTR.
068600*OPERATOR-VISIBLE MESSAGE FOR THE CONSOLE LOG.
068700     DISPLAY 'CBLTM02 TEAMS FORMED         - ' WS-TEAM-CTR.
068800*END OF CBLTM02 - CONTROL RETURNS TO WHATEVER JCL STEP CALLED IT.
068900 END PROGRAM CBLTM02.
